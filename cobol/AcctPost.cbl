000100******************************************************************
000110* ACCTPOST -- demand deposit posting and transfer engine.
000120*    Posts deposit, withdrawal and transfer requests against the
000130*    account master, journals every posted movement, and prints
000140*    the daily control-total report.  Rejected requests leave
000150*    the master untouched and print with their reject reason.
000160******************************************************************
000170 IDENTIFICATION              DIVISION.
000180*-----------------------------------------------------------------
000190 PROGRAM-ID.                 ACCTPOST.
000200 AUTHOR.                     R M HARGROVE.
000210 INSTALLATION.                MYBANK DATA PROCESSING CENTER.
000220 DATE-WRITTEN.                02/14/1988.
000230 DATE-COMPILED.
000240 SECURITY.                    PRODUCTION - RESTRICTED - DEPOSIT
000250                               ACCOUNTING.
000260*
000270******************************************************************
000280*  CHANGE LOG
000290*  ---------------------------------------------------------------
000300*  02/14/1988  RMH  ORIGINAL PROGRAM.  POSTS DEPOSIT AND          ORIG    
000310*                   WITHDRAWAL REQUESTS AGAINST THE DEMAND        ORIG    
000320*                   DEPOSIT ACCOUNT MASTER AND WRITES THE DAILY   ORIG    
000330*                   CONTROL REPORT.                               ORIG    
000340*  07/09/1989  RMH  WR-0142  ADDED THE TRANSFER REQUEST TYPE;     WR-0142 
000350*                   WAS DEPOSIT/WITHDRAWAL ONLY AT CUTOVER.       WR-0142 
000360*  11/30/1990  JKL  WR-0266  REJECT LINE NOW CARRIES THE REASON   WR-0266 
000370*                   TEXT INSTEAD OF A NUMERIC REASON CODE, PER    WR-0266 
000380*                   INTERNAL AUDIT REQUEST.                       WR-0266 
000390*  04/02/1992  RMH  WR-0410  VALIDATION ORDER ON TRANSFER CHANGED WR-0410 
000400*                   TO SAME-ACCOUNT, AMOUNT, EXISTENCE, FUNDS --  WR-0410 
000410*                   MATCHES THE REVISED TELLER PROCEDURES MANUAL. WR-0410 
000420*  09/18/1995  PDS  WR-0587  ACCOUNT TABLE CAPACITY RAISED FROM   WR-0587 
000430*                   1000 TO 4000 ENTRIES FOR BRANCH CONSOLIDATION.WR-0587 
000440*  01/08/1999  PDS  Y2K-0103  FOUR-DIGIT YEAR REVIEW -- NO DATE   Y2K-0103
000450*                   FIELDS IN THIS PROGRAM ARE CENTURY-SENSITIVE; Y2K-0103
000460*                   NO CODE CHANGE REQUIRED, LOGGED FOR SIGN-OFF. Y2K-0103
000470*  06/21/2001  TNW  WR-0733  CONTROL TOTALS NOW PRINT EVEN WHEN   WR-0733 
000480*                   THE REQUEST FILE IS EMPTY.                    WR-0733 
000490*  03/11/2004  TNW  WR-0812  JOURNAL OPEN CHANGED FROM OUTPUT TO  WR-0812 
000500*                   EXTEND SO A RERUN DOES NOT CLOBBER A PARTIAL  WR-0812 
000510*                   DAY'S JOURNAL.                                WR-0812 
000520*  10/05/2008  CMB  WR-0955  REJECT REASON TEXT ALIGNED TO THE    WR-0955 
000530*                   REPORT WRITER COLUMN STANDARD.                WR-0955 
000540******************************************************************
000550 ENVIRONMENT                 DIVISION.
000560*-----------------------------------------------------------------
000570 CONFIGURATION               SECTION.
000580 SOURCE-COMPUTER.            IBM-4341.
000590 OBJECT-COMPUTER.            IBM-4341.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000630*-----------------------------------------------------------------
000640 INPUT-OUTPUT                SECTION.
000650 FILE-CONTROL.
000660     SELECT  ACCOUNT-MASTER-IN
000670             ASSIGN TO ACCTMSTI
000680             ORGANIZATION IS LINE SEQUENTIAL.
000690*
000700     SELECT  ACCOUNT-MASTER-OUT
000710             ASSIGN TO ACCTMSTO
000720             ORGANIZATION IS LINE SEQUENTIAL.
000730*
000740     SELECT  TXN-REQUEST-FILE
000750             ASSIGN TO TXNREQIN
000760             ORGANIZATION IS LINE SEQUENTIAL.
000770*
000780     SELECT  JOURNAL-FILE
000790             ASSIGN TO TRANJRNL
000800             ORGANIZATION IS LINE SEQUENTIAL.
000810*
000820     SELECT  REPORT-FILE
000830             ASSIGN TO ACPSTRPT
000840             ORGANIZATION IS LINE SEQUENTIAL.
000850******************************************************************
000860 DATA                        DIVISION.
000870*-----------------------------------------------------------------
000880 FILE                        SECTION.
000890 FD  ACCOUNT-MASTER-IN
000900     RECORD CONTAINS 61 CHARACTERS
000910     DATA RECORD IS ACCOUNT-RECORD.
000920 COPY ACCTREC.
000930*
000940 FD  ACCOUNT-MASTER-OUT
000950     RECORD CONTAINS 61 CHARACTERS
000960     DATA RECORD IS ACCOUNT-RECORD-OUT.
000970 COPY ACCTREC REPLACING ACCOUNT-RECORD BY ACCOUNT-RECORD-OUT.
000980*
000990 FD  TXN-REQUEST-FILE
001000     RECORD CONTAINS 45 CHARACTERS
001010     DATA RECORD IS TXN-REQUEST-RECORD.
001020 COPY TXNREQ.
001030*
001040 FD  JOURNAL-FILE
001050     RECORD CONTAINS 81 CHARACTERS
001060     DATA RECORD IS TRANSACTION-RECORD.
001070 COPY TRANREC.
001080*
001090 FD  REPORT-FILE
001100     RECORD CONTAINS 132 CHARACTERS
001110     DATA RECORD IS REPORT-LINE-OUT.
001120 01  REPORT-LINE-OUT             PIC X(132).
001130*-----------------------------------------------------------------
001140 WORKING-STORAGE             SECTION.
001150*-----------------------------------------------------------------
001160 01  SWITCHES-AND-COUNTERS.
001170     05  ACCT-IN-EOF-SW      PIC X(01) VALUE "N".
001180         88  ACCOUNT-MASTER-IN-EOF      VALUE "Y".
001190     05  TXN-EOF-SW          PIC X(01) VALUE "N".
001200         88  TXN-EOF                   VALUE "Y".
001210     05  ACCT-FOUND-SW       PIC X(01).
001220         88  ACCT-FOUND                VALUE "Y".
001230         88  ACCT-NOT-FOUND             VALUE "N".
001240     05  TARGET-FOUND-SW     PIC X(01).
001250         88  TARGET-FOUND               VALUE "Y".
001260         88  TARGET-NOT-FOUND           VALUE "N".
001270*
001280 01  ACCOUNT-TABLE-AREA.
001290     05  ACCOUNT-TABLE-ENTRY OCCURS 4000 TIMES
001300                             INDEXED BY ACCT-IDX TARGET-IDX.
001310         10  AT-ACCOUNT-NUMBER       PIC X(10).
001320         10  AT-OWNER-USER-ID        PIC X(36).
001330         10  AT-BALANCE              PIC S9(13)V99.
001340 01  ACCOUNT-KEY-TABLE REDEFINES ACCOUNT-TABLE-AREA.
001350     05  AK-ENTRY             OCCURS 4000 TIMES.
001360         10  AK-ACCOUNT-NUMBER       PIC X(10).
001370         10  FILLER                  PIC X(51).
001380 77  ACCOUNT-TABLE-COUNT     PIC 9(05) COMP.
001400*
001410 01  MATCH-INDEXES.
001420     05  SOURCE-ROW          PIC 9(05) COMP.
001430     05  TARGET-ROW           PIC 9(05) COMP.
001440*
001450 01  WS-RUN-DATE-YMD              PIC 9(06).
001460 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-YMD.
001470     05  WRD-YY               PIC 9(02).
001480     05  WRD-MM               PIC 9(02).
001490     05  WRD-DD               PIC 9(02).
001500 01  WS-RUN-DATE-DISPLAY.
001510     05  WRD-MM-OUT           PIC 9(02).
001520     05  FILLER               PIC X(01) VALUE "/".
001530     05  WRD-DD-OUT           PIC 9(02).
001540     05  FILLER               PIC X(01) VALUE "/".
001550     05  WRD-YY-OUT           PIC 9(02).
001560*
001570 01  RUN-COUNTERS.
001580     05  CT-REQUESTS-READ     PIC 9(07) COMP.
001590     05  CT-REQUESTS-ACCEPTED PIC 9(07) COMP.
001600     05  CT-REQUESTS-REJECTED PIC 9(07) COMP.
001610*
001620 01  RUN-ACCUMULATORS.
001630     05  CT-TOTAL-DEPOSITED   PIC S9(13)V99 COMP.
001640     05  CT-TOTAL-WITHDRAWN   PIC S9(13)V99 COMP.
001650     05  CT-TOTAL-TRANSFERRED PIC S9(13)V99 COMP.
001660*
001670 01  WS-REJECT-REASON         PIC X(40).
001680 01  WS-DISPOSITION           PIC X(08).
001690*
001700 01  JOURNAL-DETAIL-LINE.
001710     05  JL-TX-ID              PIC X(36).
001720     05  JL-SOURCE-ACCOUNT     PIC X(10).
001730     05  JL-TARGET-ACCOUNT     PIC X(10).
001740     05  JL-AMOUNT             PIC S9(13)V99.
001750     05  JL-TX-TYPE            PIC X(10).
001760 01  JOURNAL-LINE-HALVES REDEFINES JOURNAL-DETAIL-LINE.
001770     05  JL-KEY-HALF           PIC X(56).
001780     05  JL-TYPE-HALF          PIC X(25).
001790*
001800 01  NEXT-TX-ID-AREA.
001810     05  NTX-PREFIX            PIC X(30) VALUE
001820             "ACCTPOST-JOURNAL-SEQ--000000".
001830     05  NTX-SEQUENCE          PIC 9(06) COMP.
001840 01  NEXT-TX-ID-DISPLAY.
001850     05  NTI-PREFIX            PIC X(30).
001860     05  NTI-SEQUENCE          PIC 9(06).
001870*
001880 01  REPORT-HEADING-1.
001890     05  FILLER                PIC X(30) VALUE SPACES.
001900     05  FILLER                PIC X(28) VALUE
001910             "MYBANK DEPOSIT POSTING RUN".
001920     05  FILLER                PIC X(05) VALUE SPACES.
001930     05  FILLER                PIC X(10) VALUE "RUN DATE".
001940     05  RH1-RUN-DATE          PIC X(08).
001950     05  FILLER                PIC X(51) VALUE SPACES.
001960 01  REPORT-HEADING-2.
001970     05  FILLER                PIC X(01) VALUE SPACES.
001980     05  FILLER                PIC X(10) VALUE "REQ-TYPE".
001990     05  FILLER                PIC X(03) VALUE SPACES.
002000     05  FILLER                PIC X(10) VALUE "ACCOUNT".
002010     05  FILLER                PIC X(03) VALUE SPACES.
002020     05  FILLER                PIC X(10) VALUE "TARGET".
002030     05  FILLER                PIC X(03) VALUE SPACES.
002040     05  FILLER                PIC X(15) VALUE "AMOUNT".
002050     05  FILLER                PIC X(10) VALUE "DISP".
002060     05  FILLER                PIC X(40) VALUE "REASON".
002070     05  FILLER                PIC X(27) VALUE SPACES.
002080*
002090 01  REPORT-DETAIL-LINE.
002100     05  RD-REQ-TYPE           PIC X(10).
002110     05  FILLER                PIC X(03) VALUE SPACES.
002120     05  RD-ACCOUNT            PIC X(10).
002130     05  FILLER                PIC X(03) VALUE SPACES.
002140     05  RD-TARGET             PIC X(10).
002150     05  FILLER                PIC X(03) VALUE SPACES.
002160     05  RD-AMOUNT             PIC Z(12)9.99-.
002170     05  FILLER                PIC X(02) VALUE SPACES.
002180     05  RD-DISPOSITION        PIC X(08).
002190     05  FILLER                PIC X(02) VALUE SPACES.
002200     05  RD-REASON             PIC X(40).
002210     05  FILLER                PIC X(24) VALUE SPACES.
002220*
002230 01  REPORT-TOTALS-LINE.
002240     05  FILLER                PIC X(02) VALUE SPACES.
002250     05  RT-LABEL              PIC X(24).
002260     05  RT-VALUE              PIC Z(12)9.99-.
002270     05  FILLER                PIC X(89) VALUE SPACES.
002280*-----------------------------------------------------------------
002290 PROCEDURE                   DIVISION.
002300*-----------------------------------------------------------------
002310* Main procedure
002320*-----------------------------------------------------------------
002330 100-ACCOUNT-POST.
002340     PERFORM 200-INITIATE-ACCT-POST.
002350     PERFORM 200-PROCESS-REQUESTS THRU 200-PROCESS-REQUESTS-EXIT
002360             UNTIL TXN-EOF.
002370     PERFORM 200-TERMINATE-ACCT-POST.
002380*
002390     STOP    RUN.
002400*-----------------------------------------------------------------
002410* Open every file, load the account master into the in-memory
002420* table, prime the request stream, and print report headings.
002430*-----------------------------------------------------------------
002440 200-INITIATE-ACCT-POST.
002450     OPEN    INPUT   ACCOUNT-MASTER-IN
002460             INPUT   TXN-REQUEST-FILE
002470             EXTEND  JOURNAL-FILE
002480             OUTPUT  REPORT-FILE.
002490     INITIALIZE RUN-COUNTERS RUN-ACCUMULATORS.
002500     MOVE    ZERO        TO  ACCOUNT-TABLE-COUNT.
002510     MOVE    ZERO        TO  NTX-SEQUENCE.
002520     PERFORM 300-LOAD-ACCOUNT-TABLE
002530             UNTIL ACCOUNT-MASTER-IN-EOF.
002540     CLOSE   ACCOUNT-MASTER-IN.
002550     PERFORM 300-READ-TXN-REQUEST.
002560     ACCEPT  WS-RUN-DATE-YMD FROM DATE.
002570     MOVE    WRD-MM       TO  WRD-MM-OUT.
002580     MOVE    WRD-DD       TO  WRD-DD-OUT.
002590     MOVE    WRD-YY       TO  WRD-YY-OUT.
002600     MOVE    WS-RUN-DATE-DISPLAY TO RH1-RUN-DATE.
002610     WRITE   REPORT-LINE-OUT FROM REPORT-HEADING-1
002620             AFTER ADVANCING TOP-OF-FORM.
002630     WRITE   REPORT-LINE-OUT FROM REPORT-HEADING-2
002640             AFTER ADVANCING 2 LINES.
002650*-----------------------------------------------------------------
002660* One transaction request: dispatch on REQ-TYPE, print the
002670* detail line, and read the next request.
002680*-----------------------------------------------------------------
002690 200-PROCESS-REQUESTS.
002700     ADD     1           TO  CT-REQUESTS-READ.
002710     MOVE    SPACES      TO  WS-REJECT-REASON.
002720     EVALUATE TRUE
002730         WHEN REQ-IS-DEPOSIT
002740             PERFORM 300-APPLY-DEPOSIT
002750         WHEN REQ-IS-WITHDRAWAL
002760             PERFORM 300-APPLY-WITHDRAWAL
002770         WHEN REQ-IS-TRANSFER
002780             PERFORM 300-APPLY-TRANSFER
002790         WHEN OTHER
002800             MOVE "REJECTED"       TO WS-DISPOSITION
002810             MOVE "Unrecognized request type" TO WS-REJECT-REASON
002820             ADD  1 TO CT-REQUESTS-REJECTED
002830     END-EVALUATE.
002840     PERFORM 300-WRITE-DETAIL-LINE.
002850     PERFORM 300-READ-TXN-REQUEST.
002860 200-PROCESS-REQUESTS-EXIT.
002870     EXIT.
002880*-----------------------------------------------------------------
002890* Rewrite the updated account master and print control totals.
002900*-----------------------------------------------------------------
002910 200-TERMINATE-ACCT-POST.
002920     PERFORM 300-WRITE-ACCOUNT-TABLE
002930             VARYING ACCT-IDX FROM 1 BY 1
002940             UNTIL ACCT-IDX > ACCOUNT-TABLE-COUNT.
002950     PERFORM 300-PRINT-CONTROL-TOTALS.
002960     CLOSE   ACCOUNT-MASTER-OUT TXN-REQUEST-FILE
002970             JOURNAL-FILE REPORT-FILE.
002980*-----------------------------------------------------------------
002990* Load one account master record into the table.  The master
003000* is opened a second time further down under its OUT name so
003010* the rewritten table can be streamed back out as a fresh file.
003020*-----------------------------------------------------------------
003030 300-LOAD-ACCOUNT-TABLE.
003040     READ    ACCOUNT-MASTER-IN
003050             AT END      SET ACCOUNT-MASTER-IN-EOF TO TRUE
003060             NOT AT END  PERFORM 400-STORE-ACCOUNT-ROW.
003070*
003080 400-STORE-ACCOUNT-ROW.
003090     ADD     1                       TO  ACCOUNT-TABLE-COUNT.
003100     SET     ACCT-IDX                TO  ACCOUNT-TABLE-COUNT.
003110     MOVE    ACCOUNT-NUMBER IN ACCOUNT-RECORD
003120                             TO AT-ACCOUNT-NUMBER(ACCT-IDX).
003130     MOVE    OWNER-USER-ID IN ACCOUNT-RECORD
003140                             TO AT-OWNER-USER-ID(ACCT-IDX).
003150     MOVE    BALANCE IN ACCOUNT-RECORD
003160                             TO AT-BALANCE(ACCT-IDX).
003170*-----------------------------------------------------------------
003180* Read the next transaction request.
003190*-----------------------------------------------------------------
003200 300-READ-TXN-REQUEST.
003210     READ    TXN-REQUEST-FILE
003220             AT END      MOVE "Y" TO TXN-EOF-SW.
003230*-----------------------------------------------------------------
003240* DEPOSIT: amount must be positive; account must exist.
003250*-----------------------------------------------------------------
003260 300-APPLY-DEPOSIT.
003270     IF      REQ-AMOUNT NOT GREATER THAN ZERO
003280             MOVE "REJECTED" TO WS-DISPOSITION
003290             MOVE "Deposit amount must be positive"
003300                              TO WS-REJECT-REASON
003310             ADD  1 TO CT-REQUESTS-REJECTED
003320             GO TO 300-APPLY-DEPOSIT-EXIT.
003330     PERFORM 400-FIND-ACCOUNT-ROW.
003340     IF      ACCT-NOT-FOUND
003350             MOVE "REJECTED" TO WS-DISPOSITION
003360             MOVE "Account not found" TO WS-REJECT-REASON
003370             ADD  1 TO CT-REQUESTS-REJECTED
003380             GO TO 300-APPLY-DEPOSIT-EXIT.
003390     ADD     REQ-AMOUNT  TO  AT-BALANCE(SOURCE-ROW).
003400     ADD     REQ-AMOUNT  TO  CT-TOTAL-DEPOSITED.
003410     ADD     1           TO  CT-REQUESTS-ACCEPTED.
003420     MOVE    "ACCEPTED"  TO  WS-DISPOSITION.
003430     PERFORM 400-WRITE-JOURNAL-RECORD.
003440 300-APPLY-DEPOSIT-EXIT.
003450     EXIT.
003460*-----------------------------------------------------------------
003470* WITHDRAWAL: amount must be positive; account must exist and
003480* carry sufficient funds.
003490*-----------------------------------------------------------------
003500 300-APPLY-WITHDRAWAL.
003510     IF      REQ-AMOUNT NOT GREATER THAN ZERO
003520             MOVE "REJECTED" TO WS-DISPOSITION
003530             MOVE "Withdrawal amount must be positive"
003540                              TO WS-REJECT-REASON
003550             ADD  1 TO CT-REQUESTS-REJECTED
003560             GO TO 300-APPLY-WITHDRAWAL-EXIT.
003570     PERFORM 400-FIND-ACCOUNT-ROW.
003580     IF      ACCT-NOT-FOUND
003590             MOVE "REJECTED" TO WS-DISPOSITION
003600             MOVE "Account not found" TO WS-REJECT-REASON
003610             ADD  1 TO CT-REQUESTS-REJECTED
003620             GO TO 300-APPLY-WITHDRAWAL-EXIT.
003630     IF      AT-BALANCE(SOURCE-ROW) LESS THAN REQ-AMOUNT
003640             MOVE "REJECTED" TO WS-DISPOSITION
003650             MOVE "Insufficient Funds" TO WS-REJECT-REASON
003660             ADD  1 TO CT-REQUESTS-REJECTED
003670             GO TO 300-APPLY-WITHDRAWAL-EXIT.
003680     SUBTRACT REQ-AMOUNT FROM AT-BALANCE(SOURCE-ROW).
003690     ADD     REQ-AMOUNT  TO  CT-TOTAL-WITHDRAWN.
003700     ADD     1           TO  CT-REQUESTS-ACCEPTED.
003710     MOVE    "ACCEPTED"  TO  WS-DISPOSITION.
003720     PERFORM 400-WRITE-JOURNAL-RECORD.
003730 300-APPLY-WITHDRAWAL-EXIT.
003740     EXIT.
003750*-----------------------------------------------------------------
003760* TRANSFER: validated in the order same-account, amount,
003770* existence (source, then target), funds.
003780*-----------------------------------------------------------------
003790 300-APPLY-TRANSFER.
003800     IF      REQ-ACCOUNT = REQ-TARGET
003810             MOVE "REJECTED" TO WS-DISPOSITION
003820             MOVE "Cannot transfer to the same account"
003830                              TO WS-REJECT-REASON
003840             ADD  1 TO CT-REQUESTS-REJECTED
003850             GO TO 300-APPLY-TRANSFER-EXIT.
003860     IF      REQ-AMOUNT NOT GREATER THAN ZERO
003870             MOVE "REJECTED" TO WS-DISPOSITION
003880             MOVE "Transfer amount must be positive"
003890                              TO WS-REJECT-REASON
003900             ADD  1 TO CT-REQUESTS-REJECTED
003910             GO TO 300-APPLY-TRANSFER-EXIT.
003920     PERFORM 400-FIND-ACCOUNT-ROW.
003930     IF      ACCT-NOT-FOUND
003940             MOVE "REJECTED" TO WS-DISPOSITION
003950             MOVE "Source account not found" TO WS-REJECT-REASON
003960             ADD  1 TO CT-REQUESTS-REJECTED
003970             GO TO 300-APPLY-TRANSFER-EXIT.
003980     PERFORM 400-FIND-TARGET-ROW.
003990     IF      TARGET-NOT-FOUND
004000             MOVE "REJECTED" TO WS-DISPOSITION
004010             MOVE "Target account not found" TO WS-REJECT-REASON
004020             ADD  1 TO CT-REQUESTS-REJECTED
004030             GO TO 300-APPLY-TRANSFER-EXIT.
004040     IF      AT-BALANCE(SOURCE-ROW) LESS THAN REQ-AMOUNT
004050             MOVE "REJECTED" TO WS-DISPOSITION
004060             MOVE "Insufficient Funds for Transfer"
004070                              TO WS-REJECT-REASON
004080             ADD  1 TO CT-REQUESTS-REJECTED
004090             GO TO 300-APPLY-TRANSFER-EXIT.
004100     SUBTRACT REQ-AMOUNT FROM AT-BALANCE(SOURCE-ROW).
004110     ADD     REQ-AMOUNT  TO  AT-BALANCE(TARGET-ROW).
004120     ADD     REQ-AMOUNT  TO  CT-TOTAL-TRANSFERRED.
004130     ADD     1           TO  CT-REQUESTS-ACCEPTED.
004140     MOVE    "ACCEPTED"  TO  WS-DISPOSITION.
004150     PERFORM 400-WRITE-JOURNAL-RECORD.
004160 300-APPLY-TRANSFER-EXIT.
004170     EXIT.
004180*-----------------------------------------------------------------
004190* Linear search of the account table for REQ-ACCOUNT.  The
004200* master is not guaranteed sorted by account number, so the
004210* search cannot use SEARCH ALL.
004220*-----------------------------------------------------------------
004230 400-FIND-ACCOUNT-ROW.
004240     MOVE    "N"         TO  ACCT-FOUND-SW.
004250     MOVE    ZERO        TO  SOURCE-ROW.
004260     PERFORM 500-TEST-ACCOUNT-ROW
004270             VARYING ACCT-IDX FROM 1 BY 1
004280             UNTIL ACCT-IDX > ACCOUNT-TABLE-COUNT
004290                OR ACCT-FOUND.
004300*
004310 500-TEST-ACCOUNT-ROW.
004320     IF      REQ-ACCOUNT = AT-ACCOUNT-NUMBER(ACCT-IDX)
004330             MOVE "Y"    TO  ACCT-FOUND-SW
004340             SET  SOURCE-ROW TO ACCT-IDX.
004350*
004360 400-FIND-TARGET-ROW.
004370     MOVE    "N"         TO  TARGET-FOUND-SW.
004380     MOVE    ZERO        TO  TARGET-ROW.
004390     PERFORM 500-TEST-TARGET-ROW
004400             VARYING TARGET-IDX FROM 1 BY 1
004410             UNTIL TARGET-IDX > ACCOUNT-TABLE-COUNT
004420                OR TARGET-FOUND.
004430*
004440 500-TEST-TARGET-ROW.
004450     IF      REQ-TARGET = AT-ACCOUNT-NUMBER(TARGET-IDX)
004460             MOVE "Y"    TO  TARGET-FOUND-SW
004470             SET  TARGET-ROW TO TARGET-IDX.
004480*-----------------------------------------------------------------
004490* Append one journal record for an accepted posting.  Built in
004500* JOURNAL-DETAIL-LINE first, same shop habit of staging an output
004510* line in working storage before the WRITE, then moved out to
004520* the journal FD as a unit.
004530*-----------------------------------------------------------------
004540 400-WRITE-JOURNAL-RECORD.
004550     MOVE    SPACES       TO  JL-KEY-HALF.
004560     MOVE    SPACES       TO  JL-TYPE-HALF.
004570     ADD     1            TO  NTX-SEQUENCE.
004580     MOVE    NTX-PREFIX   TO  NTI-PREFIX.
004590     MOVE    NTX-SEQUENCE TO  NTI-SEQUENCE.
004600     MOVE    NTI-PREFIX   TO  JL-TX-ID.
004610     MOVE    NTI-SEQUENCE TO  JL-TX-ID(25:6).
004620     MOVE    REQ-ACCOUNT  TO  JL-SOURCE-ACCOUNT.
004630     MOVE    REQ-AMOUNT   TO  JL-AMOUNT.
004640     MOVE    REQ-TYPE     TO  JL-TX-TYPE.
004650     IF      REQ-IS-TRANSFER
004660             MOVE REQ-TARGET TO JL-TARGET-ACCOUNT
004670     ELSE
004680             MOVE SPACES     TO JL-TARGET-ACCOUNT.
004690     WRITE   TRANSACTION-RECORD FROM JOURNAL-DETAIL-LINE.
004700*-----------------------------------------------------------------
004710* Print one report detail line for the request just processed.
004720*-----------------------------------------------------------------
004730 300-WRITE-DETAIL-LINE.
004740     MOVE    REQ-TYPE    TO  RD-REQ-TYPE.
004750     MOVE    REQ-ACCOUNT TO  RD-ACCOUNT.
004760     MOVE    REQ-TARGET  TO  RD-TARGET.
004770     MOVE    REQ-AMOUNT  TO  RD-AMOUNT.
004780     MOVE    WS-DISPOSITION TO RD-DISPOSITION.
004790     MOVE    WS-REJECT-REASON TO RD-REASON.
004800     WRITE   REPORT-LINE-OUT FROM REPORT-DETAIL-LINE.
004810*-----------------------------------------------------------------
004820* Write one updated account row back to the output master.
004830*-----------------------------------------------------------------
004840 300-WRITE-ACCOUNT-TABLE.
004850     MOVE    AT-ACCOUNT-NUMBER(ACCT-IDX)
004860                             TO ACCOUNT-NUMBER IN ACCOUNT-RECORD-OUT.
004870     MOVE    AT-OWNER-USER-ID(ACCT-IDX)
004880                             TO OWNER-USER-ID IN ACCOUNT-RECORD-OUT.
004890     MOVE    AT-BALANCE(ACCT-IDX)
004900                             TO BALANCE IN ACCOUNT-RECORD-OUT.
004910     WRITE   ACCOUNT-RECORD-OUT.
004920*-----------------------------------------------------------------
004930* Print the single-level control totals for the run.
004940*-----------------------------------------------------------------
004950 300-PRINT-CONTROL-TOTALS.
004960     MOVE    "REQUESTS READ"         TO RT-LABEL.
004970     MOVE    CT-REQUESTS-READ        TO RT-VALUE.
004980     WRITE   REPORT-LINE-OUT FROM REPORT-TOTALS-LINE
004990             AFTER ADVANCING 2 LINES.
005000     MOVE    "REQUESTS ACCEPTED"     TO RT-LABEL.
005010     MOVE    CT-REQUESTS-ACCEPTED    TO RT-VALUE.
005020     WRITE   REPORT-LINE-OUT FROM REPORT-TOTALS-LINE.
005030     MOVE    "REQUESTS REJECTED"     TO RT-LABEL.
005040     MOVE    CT-REQUESTS-REJECTED    TO RT-VALUE.
005050     WRITE   REPORT-LINE-OUT FROM REPORT-TOTALS-LINE.
005060     MOVE    "TOTAL DEPOSITED"       TO RT-LABEL.
005070     MOVE    CT-TOTAL-DEPOSITED      TO RT-VALUE.
005080     WRITE   REPORT-LINE-OUT FROM REPORT-TOTALS-LINE.
005090     MOVE    "TOTAL WITHDRAWN"       TO RT-LABEL.
005100     MOVE    CT-TOTAL-WITHDRAWN      TO RT-VALUE.
005110     WRITE   REPORT-LINE-OUT FROM REPORT-TOTALS-LINE.
005120     MOVE    "TOTAL TRANSFERRED"     TO RT-LABEL.
005130     MOVE    CT-TOTAL-TRANSFERRED    TO RT-VALUE.
005140     WRITE   REPORT-LINE-OUT FROM REPORT-TOTALS-LINE.
