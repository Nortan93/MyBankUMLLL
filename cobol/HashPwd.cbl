000100******************************************************************
000110* HASHPWD -- one-way password digest utility.
000120*    Called by USERADM (CREATE) and USERAUTH (LOGIN, PWD-CHANGE)
000130*    so that neither program carries its own copy of the digest
000140*    algorithm.  Takes a clear password, returns a 64-character
000150*    digest; the same password always folds to the same digest,
000160*    and the digest does not carry the password back out.
000170******************************************************************
000180 IDENTIFICATION              DIVISION.
000190*-----------------------------------------------------------------
000200 PROGRAM-ID.                 HASHPWD.
000210 AUTHOR.                     R M HARGROVE.
000220 INSTALLATION.                MYBANK DATA PROCESSING CENTER.
000230 DATE-WRITTEN.                03/02/1988.
000240 DATE-COMPILED.
000250 SECURITY.                    PRODUCTION - RESTRICTED.
000260*
000270******************************************************************
000280*  CHANGE LOG
000290*  ---------------------------------------------------------------
000300*  03/02/1988  RMH  ORIGINAL PROGRAM.  FOLDS A PASSWORD INTO A    ORIG    
000310*                   64-CHARACTER DIGEST FOR USERADM AND USERAUTH. ORIG    
000320*  08/14/1990  RMH  WR-0301  ALPHABET FOLD WIDENED TO COVER       WR-0301 
000330*                   DIGITS 0-9, NOT JUST A-Z.                     WR-0301 
000340*  01/08/1999  PDS  Y2K-0102  FOUR-DIGIT YEAR REVIEW -- NO DATE   Y2K-0102
000350*                   FIELDS IN THIS PROGRAM; LOGGED FOR SIGN-OFF.  Y2K-0102
000360*  03/11/2004  TNW  WR-0813  SECOND FOLD PASS (POSITION DIGITS)   WR-0813 
000370*                   ADDED SO A TRANSPOSED PASSWORD NO LONGER      WR-0813 
000380*                   FOLDS TO THE SAME DIGEST AS THE ORIGINAL.     WR-0813 
000390******************************************************************
000400 ENVIRONMENT                 DIVISION.
000410*-----------------------------------------------------------------
000420 CONFIGURATION               SECTION.
000430 SOURCE-COMPUTER.            IBM-4341.
000440 OBJECT-COMPUTER.            IBM-4341.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470******************************************************************
000480 DATA                        DIVISION.
000490*-----------------------------------------------------------------
000500 WORKING-STORAGE             SECTION.
000510*-----------------------------------------------------------------
000520 01  HASH-ALPHABET.
000530     05  HASH-ALPHABET-TEXT  PIC X(36)
000540             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
000550 01  HASH-ALPHABET-TABLE REDEFINES HASH-ALPHABET.
000560     05  HASH-ALPHA-CHAR     PIC X(01) OCCURS 36 TIMES.
000570*
000580 01  HASH-DIGITS-AREA        PIC 9(30) VALUE ZEROS.
000590 01  HASH-DIGIT-TABLE REDEFINES HASH-DIGITS-AREA.
000600     05  HASH-ONE-DIGIT      PIC 9(01) OCCURS 30 TIMES.
000610*
000620 01  HASH-TEXT-AREA.
000630     05  HASH-TEXT-DIGITS-PART   PIC 9(18).
000640     05  HASH-TEXT-POSITIONS-PART PIC 9(30).
000650     05  FILLER                  PIC X(16) VALUE
000660             "MYBANKHASHV1PAD0".
000670 01  HASH-TEXT-HALVES REDEFINES HASH-TEXT-AREA.
000680     05  HASH-TEXT-HALF-1    PIC X(32).
000690     05  HASH-TEXT-HALF-2    PIC X(32).
000700*
000710 01  HASH-WORK-COUNTERS.
000720     05  HASH-CHAR-INDEX     PIC 9(02) COMP.
000730     05  HASH-POS-INDEX      PIC 9(02) COMP.
000740     05  HASH-FOUND-INDEX    PIC 9(02) COMP.
000750     05  HASH-OCCUR-COUNT    PIC 9(03) COMP.
000760     05  HASH-QUOTIENT       PIC 9(05) COMP.
000770*
000780 77  HASH-ONE-CHAR           PIC X(01).
000790 77  HASH-PARTIAL            PIC 9(09) COMP.
000800 01  HASH-ACCUMULATOR        PIC 9(18) COMP.
000810 01  HASH-ACCUM-DISPLAY      PIC 9(18).
000820*-----------------------------------------------------------------
000830 LINKAGE                     SECTION.
000840*-----------------------------------------------------------------
000850 01  LINK-PARAMETERS.
000860     05  LS-PASSWORD         PIC X(30).
000870     05  LS-PASSWORD-HASH    PIC X(64).
000880******************************************************************
000890 PROCEDURE                   DIVISION USING LINK-PARAMETERS.
000900*-----------------------------------------------------------------
000910* Main procedure
000920*-----------------------------------------------------------------
000930 100-DIGEST-PASSWORD.
000940     PERFORM 200-INITIALIZE-DIGEST.
000950     PERFORM 200-FOLD-ALPHABET-COUNTS.
000960     PERFORM 200-SPREAD-POSITION-DIGITS.
000970     PERFORM 200-BUILD-HASH-TEXT.
000980*
000990     EXIT    PROGRAM.
001000*-----------------------------------------------------------------
001010* Zero the accumulator and the digit table before folding.
001020*-----------------------------------------------------------------
001030 200-INITIALIZE-DIGEST.
001040     MOVE    ZEROS       TO  HASH-ACCUMULATOR.
001050     MOVE    ZEROS       TO  HASH-DIGITS-AREA.
001060*-----------------------------------------------------------------
001070* First fold: count how many times each alphabet character
001080* appears in the password and weight the count by the
001090* character's position in the alphabet.
001100*-----------------------------------------------------------------
001110 200-FOLD-ALPHABET-COUNTS.
001120     PERFORM 300-FOLD-ONE-ALPHABET-CHAR
001130             VARYING HASH-CHAR-INDEX FROM 1 BY 1
001140             UNTIL HASH-CHAR-INDEX > 36.
001150*
001160 300-FOLD-ONE-ALPHABET-CHAR.
001170     MOVE    ZERO        TO  HASH-OCCUR-COUNT.
001180     INSPECT LS-PASSWORD TALLYING HASH-OCCUR-COUNT
001190             FOR ALL HASH-ALPHA-CHAR(HASH-CHAR-INDEX).
001200     COMPUTE HASH-PARTIAL =
001210             HASH-OCCUR-COUNT * (HASH-CHAR-INDEX * 7 + 3).
001220     ADD     HASH-PARTIAL TO HASH-ACCUMULATOR.
001230*-----------------------------------------------------------------
001240* Second fold: for each of the first 30 password positions,
001250* turn the character's alphabet position and its position in
001260* the password into a single digit.
001270*-----------------------------------------------------------------
001280 200-SPREAD-POSITION-DIGITS.
001290     PERFORM 300-SPREAD-ONE-POSITION
001300             VARYING HASH-POS-INDEX FROM 1 BY 1
001310             UNTIL HASH-POS-INDEX > 30.
001320*
001330 300-SPREAD-ONE-POSITION.
001340     MOVE    LS-PASSWORD(HASH-POS-INDEX:1) TO HASH-ONE-CHAR.
001350     PERFORM 400-FIND-ALPHABET-INDEX.
001360     DIVIDE  HASH-FOUND-INDEX * (HASH-POS-INDEX + 1) BY 10
001370             GIVING HASH-QUOTIENT
001380             REMAINDER HASH-ONE-DIGIT(HASH-POS-INDEX).
001390*
001400 400-FIND-ALPHABET-INDEX.
001410     MOVE    ZERO        TO  HASH-FOUND-INDEX.
001420     PERFORM 500-TEST-ALPHABET-CHAR
001430             VARYING HASH-CHAR-INDEX FROM 1 BY 1
001440             UNTIL HASH-CHAR-INDEX > 36
001450                OR HASH-FOUND-INDEX NOT = ZERO.
001460*
001470 500-TEST-ALPHABET-CHAR.
001480     IF      HASH-ONE-CHAR = HASH-ALPHA-CHAR(HASH-CHAR-INDEX)
001490             MOVE HASH-CHAR-INDEX TO HASH-FOUND-INDEX.
001500*-----------------------------------------------------------------
001510* Lay the two folds into the 64-character digest, then swap
001520* the halves so the accumulator digits do not sit first.
001530*-----------------------------------------------------------------
001540 200-BUILD-HASH-TEXT.
001550     MOVE    HASH-ACCUMULATOR     TO HASH-ACCUM-DISPLAY.
001560     MOVE    HASH-ACCUM-DISPLAY   TO HASH-TEXT-DIGITS-PART.
001570     MOVE    HASH-DIGITS-AREA     TO HASH-TEXT-POSITIONS-PART.
001580     MOVE    HASH-TEXT-HALF-2     TO LS-PASSWORD-HASH(1:32).
001590     MOVE    HASH-TEXT-HALF-1     TO LS-PASSWORD-HASH(33:32).
