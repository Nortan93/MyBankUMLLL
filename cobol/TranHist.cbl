000100******************************************************************
000110* TRANHIST -- transaction history retrieval.
000120*    Given one account number, scans the transaction journal in
000130*    arrival order and lists every journal record that touches
000140*    the account, either as the account debited/acted on or as
000150*    the account credited in a transfer.  Companion report to
000160*    ACCTPOST; reads the same journal that program appends to.
000170******************************************************************
000180 IDENTIFICATION              DIVISION.
000190*-----------------------------------------------------------------
000200 PROGRAM-ID.                 TRANHIST.
000210 AUTHOR.                     A D MOHANTY.
000220 INSTALLATION.                MYBANK DATA PROCESSING CENTER.
000230 DATE-WRITTEN.                06/06/1989.
000240 DATE-COMPILED.
000250 SECURITY.                    PRODUCTION - RESTRICTED - DEPOSIT
000260                               ACCOUNTING.
000270*
000280******************************************************************
000290*  CHANGE LOG
000300*  ---------------------------------------------------------------
000310*  06/06/1989  ADM  ORIGINAL PROGRAM.  LISTS EVERY JOURNAL ENTRY  ORIG    
000320*                   TOUCHING ONE ACCOUNT, FOR TELLER INQUIRY AND  ORIG    
000330*                   CUSTOMER STATEMENT REQUESTS.                  ORIG    
000340*  02/19/1991  ADM  WR-0198  TRANSFER CREDIT SIDE NOW MATCHES ON  WR-0198 
000350*                   TARGET-ACCOUNT AS WELL AS SOURCE-ACCOUNT; WAS WR-0198 
000360*                   MISSING INCOMING TRANSFERS AT CUTOVER.        WR-0198 
000370*  05/03/1994  BSK  WR-0455  PARAMETER ACCOUNT NUMBER NOW READ    WR-0455 
000380*                   FROM A ONE-RECORD PARAMETER FILE INSTEAD OF   WR-0455 
000390*                   BEING HAND-KEYED AT THE OPERATOR CONSOLE.     WR-0455 
000400*  01/08/1999  PDS  Y2K-0104  FOUR-DIGIT YEAR REVIEW -- NO DATE   Y2K-0104
000410*                   FIELDS IN THIS PROGRAM ARE CENTURY-SENSITIVE; Y2K-0104
000420*                   NO CODE CHANGE REQUIRED, LOGGED FOR SIGN-OFF. Y2K-0104
000430*  08/22/2002  TNW  WR-0771  RUN DATE ADDED TO THE REPORT TITLE   WR-0771 
000440*                   LINE PER THE BRANCH AUDIT CHECKLIST.          WR-0771 
000450******************************************************************
000460 ENVIRONMENT                 DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION               SECTION.
000490 SOURCE-COMPUTER.            IBM-4341.
000500 OBJECT-COMPUTER.            IBM-4341.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*-----------------------------------------------------------------
000540 INPUT-OUTPUT                SECTION.
000550 FILE-CONTROL.
000560     SELECT  HIST-PARM-FILE
000570             ASSIGN TO HISTPARM
000580             ORGANIZATION IS LINE SEQUENTIAL.
000590*
000600     SELECT  JOURNAL-FILE-IN
000610             ASSIGN TO TRANJRNL
000620             ORGANIZATION IS LINE SEQUENTIAL.
000630*
000640     SELECT  HISTORY-REPORT-OUT
000650             ASSIGN TO TRANHRPT
000660             ORGANIZATION IS LINE SEQUENTIAL.
000670******************************************************************
000680 DATA                        DIVISION.
000690*-----------------------------------------------------------------
000700 FILE                        SECTION.
000710 FD  HIST-PARM-FILE
000720     RECORD CONTAINS 10 CHARACTERS
000730     DATA RECORD IS HIST-PARM-RECORD.
000740 01  HIST-PARM-RECORD            PIC X(10).
000750*
000760 FD  JOURNAL-FILE-IN
000770     RECORD CONTAINS 81 CHARACTERS
000780     DATA RECORD IS TRANSACTION-RECORD.
000790 COPY TRANREC.
000800*
000810 FD  HISTORY-REPORT-OUT
000820     RECORD CONTAINS 100 CHARACTERS
000830     DATA RECORD IS HISTORY-LINE-OUT.
000840 01  HISTORY-LINE-OUT            PIC X(100).
000850*-----------------------------------------------------------------
000860 WORKING-STORAGE             SECTION.
000870*-----------------------------------------------------------------
000880 01  SWITCHES-AND-COUNTERS.
000890     05  JOURNAL-EOF-SW      PIC X(01) VALUE "N".
000900         88  JOURNAL-EOF                 VALUE "Y".
000910     05  MATCH-SW            PIC X(01).
000920         88  RECORD-IS-A-MATCH            VALUE "Y".
000930         88  RECORD-IS-NOT-A-MATCH        VALUE "N".
000940*
000950 77  HIST-TARGET-ACCOUNT          PIC X(10).
000960 01  HIST-TARGET-AREA.
000970     05  HTA-LEFT-HALF         PIC X(05).
000980     05  HTA-RIGHT-HALF        PIC X(05).
000990 01  HIST-TARGET-REDEFINE REDEFINES HIST-TARGET-AREA.
001000     05  HTA-WHOLE             PIC X(10).
001010*
001020 01  RUN-COUNTERS.
001030     05  CT-JOURNAL-READ       PIC 9(07) COMP.
001040     05  CT-MATCHES-FOUND      PIC 9(07) COMP.
001050*
001060 01  WS-RUN-DATE-YMD              PIC 9(06).
001070 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-YMD.
001080     05  WRD-YY               PIC 9(02).
001090     05  WRD-MM               PIC 9(02).
001100     05  WRD-DD               PIC 9(02).
001110 01  WS-RUN-DATE-DISPLAY.
001120     05  WRD-MM-OUT           PIC 9(02).
001130     05  FILLER               PIC X(01) VALUE "/".
001140     05  WRD-DD-OUT           PIC 9(02).
001150     05  FILLER               PIC X(01) VALUE "/".
001160     05  WRD-YY-OUT           PIC 9(02).
001170*
001180 01  HISTORY-TITLE-LINE.
001190     05  FILLER                PIC X(01) VALUE SPACES.
001200     05  FILLER                PIC X(28) VALUE
001210             "MYBANK TRANSACTION HISTORY".
001220     05  FILLER                PIC X(04) VALUE SPACES.
001230     05  HTL-ACCOUNT           PIC X(10).
001240     05  FILLER                PIC X(03) VALUE SPACES.
001250     05  FILLER                PIC X(09) VALUE "RUN DATE".
001260     05  HTL-RUN-DATE          PIC X(08).
001270     05  FILLER                PIC X(37) VALUE SPACES.
001280*
001290 01  HISTORY-HEADER-LINE.
001300     05  FILLER                PIC X(01) VALUE SPACES.
001310     05  FILLER                PIC X(10) VALUE "TX-ID".
001320     05  FILLER                PIC X(29) VALUE SPACES.
001330     05  FILLER                PIC X(10) VALUE "SOURCE".
001340     05  FILLER                PIC X(03) VALUE SPACES.
001350     05  FILLER                PIC X(10) VALUE "TARGET".
001360     05  FILLER                PIC X(03) VALUE SPACES.
001370     05  FILLER                PIC X(15) VALUE "AMOUNT".
001380     05  FILLER                PIC X(19) VALUE "TYPE".
001390*
001400 01  HISTORY-DETAIL-LINE.
001410     05  HDL-TX-ID             PIC X(36).
001420     05  FILLER                PIC X(04) VALUE SPACES.
001430     05  HDL-SOURCE-ACCOUNT    PIC X(10).
001440     05  FILLER                PIC X(03) VALUE SPACES.
001450     05  HDL-TARGET-ACCOUNT    PIC X(10).
001460     05  FILLER                PIC X(03) VALUE SPACES.
001470     05  HDL-AMOUNT            PIC Z(10)9.99-.
001480     05  FILLER                PIC X(09) VALUE SPACES.
001490     05  HDL-TX-TYPE           PIC X(10).
001500 01  HISTORY-DETAIL-HALVES REDEFINES HISTORY-DETAIL-LINE.
001510     05  HDL-KEY-HALF          PIC X(50).
001520     05  HDL-AMOUNT-TYPE-HALF  PIC X(50).
001530*
001540 01  HISTORY-FOOTER-LINE.
001550     05  FILLER                PIC X(02) VALUE SPACES.
001560     05  HFL-LABEL             PIC X(24).
001570     05  HFL-VALUE             PIC ZZZ,ZZ9.
001580     05  FILLER                PIC X(67) VALUE SPACES.
001590*-----------------------------------------------------------------
001600 PROCEDURE                   DIVISION.
001610*-----------------------------------------------------------------
001620* Main procedure
001630*-----------------------------------------------------------------
001640 100-RETRIEVE-TRANSACTION-HISTORY.
001650     PERFORM 200-INITIATE-TRAN-HIST.
001660     PERFORM 200-SCAN-JOURNAL THRU 200-SCAN-JOURNAL-EXIT
001670             UNTIL JOURNAL-EOF.
001680     PERFORM 200-TERMINATE-TRAN-HIST.
001690*
001700     STOP    RUN.
001710*-----------------------------------------------------------------
001720* Open files, read the one-record parameter file for the target
001730* account, print the title and column heading, prime the journal.
001740*-----------------------------------------------------------------
001750 200-INITIATE-TRAN-HIST.
001760     OPEN    INPUT   HIST-PARM-FILE
001770             INPUT   JOURNAL-FILE-IN
001780             OUTPUT  HISTORY-REPORT-OUT.
001790     INITIALIZE RUN-COUNTERS.
001800     READ    HIST-PARM-FILE
001810             AT END  MOVE SPACES TO HIST-PARM-RECORD.
001820     MOVE    HIST-PARM-RECORD TO HTA-WHOLE.
001830     MOVE    HTA-WHOLE        TO HIST-TARGET-ACCOUNT.
001840     CLOSE   HIST-PARM-FILE.
001850     ACCEPT  WS-RUN-DATE-YMD FROM DATE.
001860     MOVE    WRD-MM           TO  WRD-MM-OUT.
001870     MOVE    WRD-DD           TO  WRD-DD-OUT.
001880     MOVE    WRD-YY           TO  WRD-YY-OUT.
001890     MOVE    HIST-TARGET-ACCOUNT TO HTL-ACCOUNT.
001900     MOVE    WS-RUN-DATE-DISPLAY TO HTL-RUN-DATE.
001910     WRITE   HISTORY-LINE-OUT FROM HISTORY-TITLE-LINE
001920             AFTER ADVANCING TOP-OF-FORM.
001930     WRITE   HISTORY-LINE-OUT FROM HISTORY-HEADER-LINE
001940             AFTER ADVANCING 2 LINES.
001950     PERFORM 300-READ-JOURNAL-RECORD.
001960*-----------------------------------------------------------------
001970* One journal record: print it when it touches the target
001980* account, then read the next one.
001990*-----------------------------------------------------------------
002000 200-SCAN-JOURNAL.
002010     ADD     1            TO  CT-JOURNAL-READ.
002020     PERFORM 300-TEST-FOR-MATCH.
002030     IF      RECORD-IS-A-MATCH
002040             PERFORM 300-PRINT-HISTORY-DETAIL.
002050     PERFORM 300-READ-JOURNAL-RECORD.
002060 200-SCAN-JOURNAL-EXIT.
002070     EXIT.
002080*-----------------------------------------------------------------
002090* Print the match count footer and close every file.
002100*-----------------------------------------------------------------
002110 200-TERMINATE-TRAN-HIST.
002120     MOVE    "JOURNAL RECORDS READ"  TO HFL-LABEL.
002130     MOVE    CT-JOURNAL-READ         TO HFL-VALUE.
002140     WRITE   HISTORY-LINE-OUT FROM HISTORY-FOOTER-LINE
002150             AFTER ADVANCING 2 LINES.
002160     MOVE    "MATCHES FOUND"         TO HFL-LABEL.
002170     MOVE    CT-MATCHES-FOUND        TO HFL-VALUE.
002180     WRITE   HISTORY-LINE-OUT FROM HISTORY-FOOTER-LINE.
002190     CLOSE   JOURNAL-FILE-IN HISTORY-REPORT-OUT.
002200*-----------------------------------------------------------------
002210* Read the next journal record.
002220*-----------------------------------------------------------------
002230 300-READ-JOURNAL-RECORD.
002240     READ    JOURNAL-FILE-IN
002250             AT END      SET JOURNAL-EOF TO TRUE.
002260*-----------------------------------------------------------------
002270* A record matches when the account is the source, or when the
002280* account is a non-blank target (the credit side of a transfer).
002290*-----------------------------------------------------------------
002300 300-TEST-FOR-MATCH.
002310     SET     RECORD-IS-NOT-A-MATCH TO TRUE.
002320     IF      SOURCE-ACCOUNT = HIST-TARGET-ACCOUNT
002330             SET RECORD-IS-A-MATCH TO TRUE
002340     ELSE
002350         IF  TARGET-ACCOUNT NOT = SPACES
002360         AND TARGET-ACCOUNT = HIST-TARGET-ACCOUNT
002370             SET RECORD-IS-A-MATCH TO TRUE.
002380*-----------------------------------------------------------------
002390* Print one history detail line and add to the match count.
002400*-----------------------------------------------------------------
002410 300-PRINT-HISTORY-DETAIL.
002420     MOVE    SPACES          TO  HDL-KEY-HALF.
002430     MOVE    SPACES          TO  HDL-AMOUNT-TYPE-HALF.
002440     MOVE    TX-ID           TO  HDL-TX-ID.
002450     MOVE    SOURCE-ACCOUNT  TO  HDL-SOURCE-ACCOUNT.
002460     MOVE    TARGET-ACCOUNT  TO  HDL-TARGET-ACCOUNT.
002470     MOVE    AMOUNT          TO  HDL-AMOUNT.
002480     MOVE    TX-TYPE         TO  HDL-TX-TYPE.
002490     WRITE   HISTORY-LINE-OUT FROM HISTORY-DETAIL-LINE.
002500     ADD     1               TO  CT-MATCHES-FOUND.
