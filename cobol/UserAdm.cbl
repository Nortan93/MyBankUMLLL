000100******************************************************************
000110* USERADM -- user administration engine.
000120*    Reads admin-action requests (create / set-status / set-role
000130*    / set-2FA), each carrying the acting administrator's
000140*    USER-ID, applies each against the in-memory user master,
000150*    appends one audit record per accepted action, and rewrites
000160*    the user master.  Rejected actions update nothing.
000170******************************************************************
000180 IDENTIFICATION              DIVISION.
000190*-----------------------------------------------------------------
000200 PROGRAM-ID.                 USERADM.
000210 AUTHOR.                     K DABIC.
000220 INSTALLATION.                MYBANK DATA PROCESSING CENTER.
000230 DATE-WRITTEN.                09/11/1989.
000240 DATE-COMPILED.
000250 SECURITY.                    PRODUCTION - RESTRICTED - USER
000260                               ADMINISTRATION.
000270*
000280******************************************************************
000290*  CHANGE LOG
000300*  ---------------------------------------------------------------
000310*  09/11/1989  KD   ORIGINAL PROGRAM.  REPLACED THE INTERACTIVE   ORIG    
000320*                   SCREEN UPDATE WITH A BATCH REQUEST STREAM SO  ORIG    
000330*                   ADMIN ACTIONS COULD RUN OVERNIGHT WITH THE    ORIG    
000340*                   REST OF THE CYCLE.                            ORIG    
000350*  04/17/1991  KD   WR-0211  ADDED SET-ROLE AND SET-2FA ACTION    WR-0211 
000360*                   TYPES; WAS CREATE AND SET-STATUS ONLY.        WR-0211 
000370*  10/02/1993  ADM  WR-0388  AUDIT RECORD NOW APPENDED FOR EVERY  WR-0388 
000380*                   ACCEPTED ACTION, NOT JUST CREATE.             WR-0388 
000390*  06/14/1996  BSK  WR-0521  ADMIN/ADMINISTRATOR BOTH NORMALIZE   WR-0521 
000400*                   TO THE ADMINISTRATOR ROLE ON CREATE, PER      WR-0521 
000410*                   HELP-DESK TICKET HD-4471.                     WR-0521 
000420*  01/08/1999  PDS  Y2K-0105  FOUR-DIGIT YEAR REVIEW -- NO DATE   Y2K-0105
000430*                   FIELDS IN THIS PROGRAM ARE CENTURY-SENSITIVE; Y2K-0105
000440*                   NO CODE CHANGE REQUIRED, LOGGED FOR SIGN-OFF. Y2K-0105
000450*  11/19/2003  TNW  WR-0799  USERNAME UNIQUENESS CHECK ON CREATE  WR-0799 
000460*                   NOW CASE-INSENSITIVE; A DUPLICATE DIFFERING   WR-0799 
000470*                   ONLY IN CASE WAS SLIPPING THROUGH.            WR-0799 
000480******************************************************************
000490 ENVIRONMENT                 DIVISION.
000500*-----------------------------------------------------------------
000510 CONFIGURATION               SECTION.
000520 SOURCE-COMPUTER.            IBM-4341.
000530 OBJECT-COMPUTER.            IBM-4341.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*-----------------------------------------------------------------
000570 INPUT-OUTPUT                SECTION.
000580 FILE-CONTROL.
000590     SELECT  USER-MASTER-IN
000600             ASSIGN TO USRMSTI
000610             ORGANIZATION IS LINE SEQUENTIAL.
000620*
000630     SELECT  USER-MASTER-OUT
000640             ASSIGN TO USRMSTO
000650             ORGANIZATION IS LINE SEQUENTIAL.
000660*
000670     SELECT  ADMIN-REQUEST-FILE
000680             ASSIGN TO ADMREQIN
000690             ORGANIZATION IS LINE SEQUENTIAL.
000700*
000710     SELECT  AUDIT-LOG-FILE
000720             ASSIGN TO AUDITLOG
000730             ORGANIZATION IS LINE SEQUENTIAL.
000740*
000750     SELECT  REPORT-FILE
000760             ASSIGN TO USRADMRPT
000770             ORGANIZATION IS LINE SEQUENTIAL.
000780******************************************************************
000790 DATA                        DIVISION.
000800*-----------------------------------------------------------------
000810 FILE                        SECTION.
000820 FD  USER-MASTER-IN
000830     RECORD CONTAINS 208 CHARACTERS
000840     DATA RECORD IS USER-RECORD.
000850 COPY USERREC.
000860*
000870 FD  USER-MASTER-OUT
000880     RECORD CONTAINS 208 CHARACTERS
000890     DATA RECORD IS USER-RECORD-OUT.
000900 COPY USERREC REPLACING USER-RECORD BY USER-RECORD-OUT.
000910*
000920 FD  ADMIN-REQUEST-FILE
000930     RECORD CONTAINS 210 CHARACTERS
000940     DATA RECORD IS ADMIN-REQUEST-RECORD.
000950 COPY ADMREQ.
000960*
000970 FD  AUDIT-LOG-FILE
000980     RECORD CONTAINS 138 CHARACTERS
000990     DATA RECORD IS AUDIT-RECORD.
001000 COPY AUDTREC.
001010*
001020 FD  REPORT-FILE
001030     RECORD CONTAINS 115 CHARACTERS
001040     DATA RECORD IS REPORT-LINE-OUT.
001050 01  REPORT-LINE-OUT             PIC X(115).
001060*-----------------------------------------------------------------
001070 WORKING-STORAGE             SECTION.
001080*-----------------------------------------------------------------
001090 01  SWITCHES-AND-COUNTERS.
001100     05  USER-IN-EOF-SW      PIC X(01) VALUE "N".
001110         88  USER-MASTER-IN-EOF          VALUE "Y".
001120     05  ADM-EOF-SW          PIC X(01) VALUE "N".
001130         88  ADM-EOF                      VALUE "Y".
001140     05  USER-FOUND-SW       PIC X(01).
001150         88  USER-FOUND                   VALUE "Y".
001160         88  USER-NOT-FOUND                VALUE "N".
001170*
001180 01  USER-TABLE-AREA.
001190     05  USER-TABLE-ENTRY OCCURS 5000 TIMES
001200                         INDEXED BY USR-IDX.
001210         10  UT-USER-ID          PIC X(36).
001220         10  UT-USERNAME         PIC X(20).
001230         10  UT-PASSWORD-HASH    PIC X(64).
001240         10  UT-FULL-NAME        PIC X(40).
001250         10  UT-ROLE             PIC X(13).
001260         10  UT-STATUS           PIC X(08).
001270         10  UT-FAILED-ATTEMPTS  PIC 9(02).
001280         10  UT-TWO-FACTOR-FLAG  PIC X(01).
001290 01  USER-NAME-TABLE REDEFINES USER-TABLE-AREA.
001300     05  UN-ENTRY             OCCURS 5000 TIMES.
001310         10  UN-USERNAME-VIEW    PIC X(56).
001320         10  FILLER              PIC X(128).
001330 77  USER-TABLE-COUNT        PIC 9(05) COMP.
001350*
001360 77  MATCH-ROW                  PIC 9(05) COMP.
001370*
001380 01  WS-COMPARE-USERNAME         PIC X(20).
001390 01  WS-ROW-USERNAME             PIC X(20).
001400 01  WS-COMPARE-AREA.
001410     05  WCA-STATUS            PIC X(08).
001420     05  WCA-ROLE              PIC X(13).
001430*
001440 01  RUN-COUNTERS.
001450     05  CT-REQUESTS-READ     PIC 9(07) COMP.
001460     05  CT-REQUESTS-ACCEPTED PIC 9(07) COMP.
001470     05  CT-REQUESTS-REJECTED PIC 9(07) COMP.
001480*
001490 01  WS-REJECT-REASON           PIC X(40).
001500 01  WS-DISPOSITION             PIC X(08).
001510*
001520 01  WS-RUN-DATE-YMD              PIC 9(06).
001530 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-YMD.
001540     05  WRD-YY               PIC 9(02).
001550     05  WRD-MM               PIC 9(02).
001560     05  WRD-DD               PIC 9(02).
001570 01  WS-RUN-DATE-DISPLAY.
001580     05  WRD-MM-OUT           PIC 9(02).
001590     05  FILLER               PIC X(01) VALUE "/".
001600     05  WRD-DD-OUT           PIC 9(02).
001610     05  FILLER               PIC X(01) VALUE "/".
001620     05  WRD-YY-OUT           PIC 9(02).
001630*
001640 01  HASH-LINK-AREA.
001650     05  HL-PASSWORD           PIC X(30).
001660     05  HL-PASSWORD-HASH      PIC X(64).
001670*
001680 01  NEXT-USER-ID-AREA.
001690     05  NUI-PREFIX            PIC X(30) VALUE
001700             "USERADM-USER-SEQ------000000".
001710     05  NUI-SEQUENCE          PIC 9(06) COMP.
001720 01  NEXT-USER-ID-DISPLAY.
001730     05  NUI-DISP-PREFIX       PIC X(30).
001740     05  NUI-DISP-SEQUENCE     PIC 9(06).
001750*
001760 01  NEXT-AUDIT-ID-AREA.
001770     05  NAI-PREFIX            PIC X(30) VALUE
001780             "USERADM-AUDIT-SEQ-----000000".
001790     05  NAI-SEQUENCE          PIC 9(06) COMP.
001800 01  NEXT-AUDIT-ID-DISPLAY.
001810     05  NAI-DISP-PREFIX       PIC X(30).
001820     05  NAI-DISP-SEQUENCE     PIC 9(06).
001830*
001840 01  REPORT-HEADING-1.
001850     05  FILLER                PIC X(40) VALUE SPACES.
001860     05  FILLER                PIC X(30) VALUE
001870             "MYBANK USER ADMINISTRATION RUN".
001880     05  FILLER                PIC X(05) VALUE SPACES.
001890     05  FILLER                PIC X(09) VALUE "RUN DATE".
001900     05  RH1-RUN-DATE          PIC X(08).
001910     05  FILLER                PIC X(23) VALUE SPACES.
001920 01  REPORT-HEADING-2.
001930     05  FILLER                PIC X(01) VALUE SPACES.
001940     05  FILLER                PIC X(27) VALUE "ACTION".
001950     05  FILLER                PIC X(38) VALUE "TARGET / NEW USER".
001960     05  FILLER                PIC X(10) VALUE "DISP".
001970     05  FILLER                PIC X(39) VALUE "REASON".
001980*
001990 01  REPORT-DETAIL-LINE.
002000     05  RD-ACTION-TYPE        PIC X(25).
002010     05  FILLER                PIC X(02) VALUE SPACES.
002020     05  RD-TARGET             PIC X(36).
002030     05  FILLER                PIC X(02) VALUE SPACES.
002040     05  RD-DISPOSITION        PIC X(08).
002050     05  FILLER                PIC X(02) VALUE SPACES.
002060     05  RD-REASON             PIC X(40).
002070 01  REPORT-DETAIL-HALVES REDEFINES REPORT-DETAIL-LINE.
002080     05  RDH-ACTION-TARGET-HALF  PIC X(65).
002090     05  RDH-DISP-REASON-HALF    PIC X(50).
002100*
002110 01  REPORT-TOTALS-LINE.
002120     05  FILLER                PIC X(02) VALUE SPACES.
002130     05  RT-LABEL              PIC X(24).
002140     05  RT-VALUE              PIC ZZZ,ZZ9.
002150     05  FILLER                PIC X(82) VALUE SPACES.
002160*-----------------------------------------------------------------
002170 PROCEDURE                   DIVISION.
002180*-----------------------------------------------------------------
002190* Main procedure
002200*-----------------------------------------------------------------
002210 100-UPDATE-USERS.
002220     PERFORM 200-INITIATE-USER-ADM.
002230     PERFORM 200-PROCESS-ADMIN-REQUESTS THRU
002240             200-PROCESS-ADMIN-REQUESTS-EXIT
002250             UNTIL ADM-EOF.
002260     PERFORM 200-TERMINATE-USER-ADM.
002270*
002280     STOP    RUN.
002290*-----------------------------------------------------------------
002300* Open every file, load the user master into the in-memory
002310* table, prime the request stream, and print report headings.
002320*-----------------------------------------------------------------
002330 200-INITIATE-USER-ADM.
002340     OPEN    INPUT   USER-MASTER-IN
002350             INPUT   ADMIN-REQUEST-FILE
002360             EXTEND  AUDIT-LOG-FILE
002370             OUTPUT  REPORT-FILE.
002380     INITIALIZE RUN-COUNTERS.
002390     MOVE    ZERO        TO  USER-TABLE-COUNT.
002400     MOVE    ZERO        TO  NUI-SEQUENCE.
002410     MOVE    ZERO        TO  NAI-SEQUENCE.
002420     PERFORM 300-LOAD-USER-TABLE
002430             UNTIL USER-MASTER-IN-EOF.
002440     CLOSE   USER-MASTER-IN.
002450     PERFORM 300-READ-ADMIN-REQUEST.
002460     ACCEPT  WS-RUN-DATE-YMD FROM DATE.
002470     MOVE    WRD-MM       TO  WRD-MM-OUT.
002480     MOVE    WRD-DD       TO  WRD-DD-OUT.
002490     MOVE    WRD-YY       TO  WRD-YY-OUT.
002500     MOVE    WS-RUN-DATE-DISPLAY TO RH1-RUN-DATE.
002510     WRITE   REPORT-LINE-OUT FROM REPORT-HEADING-1
002520             AFTER ADVANCING TOP-OF-FORM.
002530     WRITE   REPORT-LINE-OUT FROM REPORT-HEADING-2
002540             AFTER ADVANCING 2 LINES.
002550*-----------------------------------------------------------------
002560* One admin request: dispatch on ADM-ACTION-TYPE, print the
002570* detail line, and read the next request.
002580*-----------------------------------------------------------------
002590 200-PROCESS-ADMIN-REQUESTS.
002600     ADD     1           TO  CT-REQUESTS-READ.
002610     MOVE    SPACES      TO  WS-REJECT-REASON.
002620     MOVE    SPACES      TO  RDH-ACTION-TARGET-HALF.
002630     MOVE    SPACES      TO  RDH-DISP-REASON-HALF.
002640     MOVE    ADM-ACTION-TYPE      TO  RD-ACTION-TYPE.
002650     IF      ADM-IS-CREATE
002660             MOVE SPACES TO RD-TARGET
002670     ELSE
002680             MOVE ADM-TARGET-USER-ID TO RD-TARGET.
002690     EVALUATE TRUE
002700         WHEN ADM-IS-CREATE
002710             PERFORM 300-APPLY-CREATE
002720         WHEN ADM-IS-SET-STATUS
002730             PERFORM 300-APPLY-SET-STATUS
002740         WHEN ADM-IS-SET-ROLE
002750             PERFORM 300-APPLY-SET-ROLE
002760         WHEN ADM-IS-SET-2FA
002770             PERFORM 300-APPLY-SET-2FA
002780         WHEN OTHER
002790             MOVE "REJECTED" TO WS-DISPOSITION
002800             MOVE "Unrecognized action type" TO WS-REJECT-REASON
002810             ADD  1 TO CT-REQUESTS-REJECTED
002820     END-EVALUATE.
002830     PERFORM 300-WRITE-DETAIL-LINE.
002840     PERFORM 300-READ-ADMIN-REQUEST.
002850 200-PROCESS-ADMIN-REQUESTS-EXIT.
002860     EXIT.
002870*-----------------------------------------------------------------
002880* Rewrite the updated user master and print control totals.
002890*-----------------------------------------------------------------
002900 200-TERMINATE-USER-ADM.
002910     PERFORM 300-WRITE-USER-TABLE
002920             VARYING USR-IDX FROM 1 BY 1
002930             UNTIL USR-IDX > USER-TABLE-COUNT.
002940     PERFORM 300-PRINT-CONTROL-TOTALS.
002950     CLOSE   USER-MASTER-OUT ADMIN-REQUEST-FILE
002960             AUDIT-LOG-FILE REPORT-FILE.
002970*-----------------------------------------------------------------
002980* Load one user master record into the table.
002990*-----------------------------------------------------------------
003000 300-LOAD-USER-TABLE.
003010     READ    USER-MASTER-IN
003020             AT END      SET USER-MASTER-IN-EOF TO TRUE
003030             NOT AT END  PERFORM 400-STORE-USER-ROW.
003040*
003050 400-STORE-USER-ROW.
003060     ADD     1                       TO  USER-TABLE-COUNT.
003070     SET     USR-IDX                 TO  USER-TABLE-COUNT.
003080     MOVE    USER-ID IN USER-RECORD
003090                             TO UT-USER-ID(USR-IDX).
003100     MOVE    USERNAME IN USER-RECORD
003110                             TO UT-USERNAME(USR-IDX).
003120     MOVE    PASSWORD-HASH IN USER-RECORD
003130                             TO UT-PASSWORD-HASH(USR-IDX).
003140     MOVE    FULL-NAME IN USER-RECORD
003150                             TO UT-FULL-NAME(USR-IDX).
003160     MOVE    ROLE IN USER-RECORD
003170                             TO UT-ROLE(USR-IDX).
003180     MOVE    STATUS IN USER-RECORD
003190                             TO UT-STATUS(USR-IDX).
003200     MOVE    FAILED-ATTEMPTS IN USER-RECORD
003210                             TO UT-FAILED-ATTEMPTS(USR-IDX).
003220     MOVE    TWO-FACTOR-FLAG IN USER-RECORD
003230                             TO UT-TWO-FACTOR-FLAG(USR-IDX).
003240*-----------------------------------------------------------------
003250* Read the next admin request.
003260*-----------------------------------------------------------------
003270 300-READ-ADMIN-REQUEST.
003280     READ    ADMIN-REQUEST-FILE
003290             AT END      SET ADM-EOF TO TRUE.
003300*-----------------------------------------------------------------
003310* CREATE: reject on a case-insensitive username collision,
003320* otherwise hash the password, append a new table row, and
003330* normalize the role (ADMIN/ADMINISTRATOR both become the
003340* administrator role; anything else or blank becomes CUSTOMER).
003350*-----------------------------------------------------------------
003360 300-APPLY-CREATE.
003370     MOVE    ADM-USERNAME    TO  WS-COMPARE-USERNAME.
003380     INSPECT WS-COMPARE-USERNAME CONVERTING
003390             "abcdefghijklmnopqrstuvwxyz"
003400             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003410     PERFORM 400-FIND-USERNAME-ROW.
003420     IF      USER-FOUND
003430             MOVE "REJECTED" TO WS-DISPOSITION
003440             MOVE "Username already exists" TO WS-REJECT-REASON
003450             ADD  1 TO CT-REQUESTS-REJECTED
003460             GO TO 300-APPLY-CREATE-EXIT.
003470     MOVE    ADM-PASSWORD    TO  HL-PASSWORD.
003480     CALL    "HASHPWD"       USING HASH-LINK-AREA.
003490     ADD     1               TO  USER-TABLE-COUNT.
003500     SET     USR-IDX         TO  USER-TABLE-COUNT.
003510     ADD     1               TO  NUI-SEQUENCE.
003520     MOVE    NUI-PREFIX      TO  NUI-DISP-PREFIX.
003530     MOVE    NUI-SEQUENCE    TO  NUI-DISP-SEQUENCE.
003540     MOVE    NUI-DISP-PREFIX TO  UT-USER-ID(USR-IDX).
003550     MOVE    NUI-DISP-SEQUENCE
003560                             TO  UT-USER-ID(USR-IDX)(25:6).
003570     MOVE    ADM-USERNAME    TO  UT-USERNAME(USR-IDX).
003580     MOVE    HL-PASSWORD-HASH TO UT-PASSWORD-HASH(USR-IDX).
003590     MOVE    ADM-FULL-NAME   TO  UT-FULL-NAME(USR-IDX).
003600     MOVE    "ACTIVE"        TO  UT-STATUS(USR-IDX).
003610     MOVE    ZERO            TO  UT-FAILED-ATTEMPTS(USR-IDX).
003620     MOVE    "N"             TO  UT-TWO-FACTOR-FLAG(USR-IDX).
003630     PERFORM 400-NORMALIZE-CREATE-ROLE.
003640     ADD     1               TO  CT-REQUESTS-ACCEPTED.
003650     MOVE    "ACCEPTED"      TO  WS-DISPOSITION.
003660     MOVE    "CREATE_USER"   TO  RD-ACTION-TYPE.
003670     MOVE    UT-USER-ID(USR-IDX) TO RD-TARGET.
003680     PERFORM 400-WRITE-AUDIT-RECORD.
003690 300-APPLY-CREATE-EXIT.
003700     EXIT.
003710*-----------------------------------------------------------------
003720* ADMIN and ADMINISTRATOR both normalize to the administrator
003730* role on create; any other (or blank) role is CUSTOMER.
003740*-----------------------------------------------------------------
003750 400-NORMALIZE-CREATE-ROLE.
003760     MOVE    ADM-ROLE-IN     TO  WCA-ROLE.
003770     INSPECT WCA-ROLE CONVERTING
003780             "abcdefghijklmnopqrstuvwxyz"
003790             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003800     IF      WCA-ROLE = "ADMIN" OR WCA-ROLE = "ADMINISTRATOR"
003810             MOVE "ADMINISTRATOR" TO UT-ROLE(USR-IDX)
003820     ELSE
003830             MOVE "CUSTOMER"       TO UT-ROLE(USR-IDX).
003840*-----------------------------------------------------------------
003850* SET-STATUS: target must exist; new status must be one of the
003860* three valid values (case folded before the compare).
003870*-----------------------------------------------------------------
003880 300-APPLY-SET-STATUS.
003890     PERFORM 400-FIND-TARGET-ROW.
003900     IF      USER-NOT-FOUND
003910             MOVE "REJECTED" TO WS-DISPOSITION
003920             MOVE "User not found" TO WS-REJECT-REASON
003930             ADD  1 TO CT-REQUESTS-REJECTED
003940             GO TO 300-APPLY-SET-STATUS-EXIT.
003945     SET     USR-IDX         TO  MATCH-ROW.
003950     MOVE    ADM-NEW-STATUS  TO  WCA-STATUS.
003960     INSPECT WCA-STATUS CONVERTING
003970             "abcdefghijklmnopqrstuvwxyz"
003980             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003990     IF      WCA-STATUS NOT = "ACTIVE"
004000     AND     WCA-STATUS NOT = "INACTIVE"
004010     AND     WCA-STATUS NOT = "LOCKED"
004020             MOVE "REJECTED" TO WS-DISPOSITION
004030             MOVE "Invalid Status" TO WS-REJECT-REASON
004040             ADD  1 TO CT-REQUESTS-REJECTED
004050             GO TO 300-APPLY-SET-STATUS-EXIT.
004060     MOVE    WCA-STATUS      TO  UT-STATUS(USR-IDX).
004070     ADD     1               TO  CT-REQUESTS-ACCEPTED.
004080     MOVE    "ACCEPTED"      TO  WS-DISPOSITION.
004090     STRING  "UPDATE_STATUS_" DELIMITED BY SIZE
004100             WCA-STATUS      DELIMITED BY SPACE
004110             INTO RD-ACTION-TYPE.
004120     MOVE    ADM-TARGET-USER-ID TO RD-TARGET.
004130     PERFORM 400-WRITE-AUDIT-RECORD.
004140 300-APPLY-SET-STATUS-EXIT.
004150     EXIT.
004160*-----------------------------------------------------------------
004170* SET-ROLE: target must exist; new role must be one of the
004180* three valid values (case folded before the compare).
004190*-----------------------------------------------------------------
004200 300-APPLY-SET-ROLE.
004210     PERFORM 400-FIND-TARGET-ROW.
004220     IF      USER-NOT-FOUND
004230             MOVE "REJECTED" TO WS-DISPOSITION
004240             MOVE "User not found" TO WS-REJECT-REASON
004250             ADD  1 TO CT-REQUESTS-REJECTED
004260             GO TO 300-APPLY-SET-ROLE-EXIT.
004265     SET     USR-IDX         TO  MATCH-ROW.
004270     MOVE    ADM-NEW-ROLE    TO  WCA-ROLE.
004280     INSPECT WCA-ROLE CONVERTING
004290             "abcdefghijklmnopqrstuvwxyz"
004300             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004310     IF      WCA-ROLE NOT = "CUSTOMER"
004320     AND     WCA-ROLE NOT = "TELLER"
004330     AND     WCA-ROLE NOT = "ADMINISTRATOR"
004340             MOVE "REJECTED" TO WS-DISPOSITION
004350             MOVE "Invalid Role" TO WS-REJECT-REASON
004360             ADD  1 TO CT-REQUESTS-REJECTED
004370             GO TO 300-APPLY-SET-ROLE-EXIT.
004380     MOVE    WCA-ROLE        TO  UT-ROLE(USR-IDX).
004390     ADD     1               TO  CT-REQUESTS-ACCEPTED.
004400     MOVE    "ACCEPTED"      TO  WS-DISPOSITION.
004410     STRING  "UPDATE_ROLE_"  DELIMITED BY SIZE
004420             WCA-ROLE        DELIMITED BY SPACE
004430             INTO RD-ACTION-TYPE.
004440     MOVE    ADM-TARGET-USER-ID TO RD-TARGET.
004450     PERFORM 400-WRITE-AUDIT-RECORD.
004460 300-APPLY-SET-ROLE-EXIT.
004470     EXIT.
004480*-----------------------------------------------------------------
004490* SET-2FA: target must exist; set the flag to the requested
004500* value.
004510*-----------------------------------------------------------------
004520 300-APPLY-SET-2FA.
004530     PERFORM 400-FIND-TARGET-ROW.
004540     IF      USER-NOT-FOUND
004550             MOVE "REJECTED" TO WS-DISPOSITION
004560             MOVE "User not found" TO WS-REJECT-REASON
004570             ADD  1 TO CT-REQUESTS-REJECTED
004580             GO TO 300-APPLY-SET-2FA-EXIT.
004585     SET     USR-IDX         TO  MATCH-ROW.
004590     MOVE    ADM-NEW-2FA     TO  UT-TWO-FACTOR-FLAG(USR-IDX).
004600     ADD     1               TO  CT-REQUESTS-ACCEPTED.
004610     MOVE    "ACCEPTED"      TO  WS-DISPOSITION.
004620     IF      ADM-NEW-2FA = "Y"
004630             MOVE "TOGGLE_2FA_TRUE"  TO RD-ACTION-TYPE
004640     ELSE
004650             MOVE "TOGGLE_2FA_FALSE" TO RD-ACTION-TYPE.
004660     MOVE    ADM-TARGET-USER-ID TO RD-TARGET.
004670     PERFORM 400-WRITE-AUDIT-RECORD.
004680 300-APPLY-SET-2FA-EXIT.
004690     EXIT.
004700*-----------------------------------------------------------------
004710* Linear search of the user table by USER-ID.  The master is
004720* not guaranteed sorted, so the search cannot use SEARCH ALL.
004730*-----------------------------------------------------------------
004740 400-FIND-TARGET-ROW.
004750     MOVE    "N"         TO  USER-FOUND-SW.
004760     MOVE    ZERO        TO  MATCH-ROW.
004770     PERFORM 500-TEST-TARGET-ROW
004780             VARYING USR-IDX FROM 1 BY 1
004790             UNTIL USR-IDX > USER-TABLE-COUNT
004800                OR USER-FOUND.
004810*
004820 500-TEST-TARGET-ROW.
004830     IF      ADM-TARGET-USER-ID = UT-USER-ID(USR-IDX)
004840             MOVE "Y"    TO  USER-FOUND-SW
004850             SET  MATCH-ROW TO USR-IDX.
004860*-----------------------------------------------------------------
004870* Linear search of the user table for a case-folded username
004880* match (the uniqueness check on CREATE).
004890*-----------------------------------------------------------------
004900 400-FIND-USERNAME-ROW.
004910     MOVE    "N"         TO  USER-FOUND-SW.
004920     MOVE    ZERO        TO  MATCH-ROW.
004930     PERFORM 500-TEST-USERNAME-ROW
004940             VARYING USR-IDX FROM 1 BY 1
004950             UNTIL USR-IDX > USER-TABLE-COUNT
004960                OR USER-FOUND.
004970*
004980 500-TEST-USERNAME-ROW.
004990     MOVE    UT-USERNAME(USR-IDX) TO WS-ROW-USERNAME.
005000     INSPECT WS-ROW-USERNAME CONVERTING
005010             "abcdefghijklmnopqrstuvwxyz"
005020             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005030     IF      WS-COMPARE-USERNAME = WS-ROW-USERNAME
005040             MOVE "Y"    TO  USER-FOUND-SW
005050             SET  MATCH-ROW TO USR-IDX.
005060*-----------------------------------------------------------------
005070* Append one audit record for an accepted action.
005080*-----------------------------------------------------------------
005090 400-WRITE-AUDIT-RECORD.
005100     ADD     1            TO  NAI-SEQUENCE.
005110     MOVE    NAI-PREFIX   TO  NAI-DISP-PREFIX.
005120     MOVE    NAI-SEQUENCE TO  NAI-DISP-SEQUENCE.
005130     MOVE    NAI-DISP-PREFIX TO AUDIT-ID.
005140     MOVE    NAI-DISP-SEQUENCE TO AUDIT-ID(25:6).
005150     MOVE    ADM-ADMIN-USER-ID TO ADMIN-USER-ID.
005160     MOVE    RD-ACTION-TYPE    TO ACTION.
005170     MOVE    RD-TARGET(1:36)   TO TARGET-USER-ID.
005180     WRITE   AUDIT-RECORD.
005190*-----------------------------------------------------------------
005200* Print one report detail line for the request just processed.
005210*-----------------------------------------------------------------
005220 300-WRITE-DETAIL-LINE.
005230     MOVE    WS-DISPOSITION TO RD-DISPOSITION.
005240     MOVE    WS-REJECT-REASON TO RD-REASON.
005250     WRITE   REPORT-LINE-OUT FROM REPORT-DETAIL-LINE.
005260*-----------------------------------------------------------------
005270* Write one updated user row back to the output master.
005280*-----------------------------------------------------------------
005290 300-WRITE-USER-TABLE.
005300     MOVE    UT-USER-ID(USR-IDX)
005310                         TO USER-ID IN USER-RECORD-OUT.
005320     MOVE    UT-USERNAME(USR-IDX)
005330                         TO USERNAME IN USER-RECORD-OUT.
005340     MOVE    UT-PASSWORD-HASH(USR-IDX)
005350                         TO PASSWORD-HASH IN USER-RECORD-OUT.
005360     MOVE    UT-FULL-NAME(USR-IDX)
005370                         TO FULL-NAME IN USER-RECORD-OUT.
005380     MOVE    UT-ROLE(USR-IDX)
005390                         TO ROLE IN USER-RECORD-OUT.
005400     MOVE    UT-STATUS(USR-IDX)
005410                         TO STATUS IN USER-RECORD-OUT.
005420     MOVE    UT-FAILED-ATTEMPTS(USR-IDX)
005430                         TO FAILED-ATTEMPTS IN USER-RECORD-OUT.
005440     MOVE    UT-TWO-FACTOR-FLAG(USR-IDX)
005450                         TO TWO-FACTOR-FLAG IN USER-RECORD-OUT.
005460     WRITE   USER-RECORD-OUT.
005470*-----------------------------------------------------------------
005480* Print the single-level control totals for the run.
005490*-----------------------------------------------------------------
005500 300-PRINT-CONTROL-TOTALS.
005510     MOVE    "REQUESTS READ"         TO RT-LABEL.
005520     MOVE    CT-REQUESTS-READ        TO RT-VALUE.
005530     WRITE   REPORT-LINE-OUT FROM REPORT-TOTALS-LINE
005540             AFTER ADVANCING 2 LINES.
005550     MOVE    "REQUESTS ACCEPTED"     TO RT-LABEL.
005560     MOVE    CT-REQUESTS-ACCEPTED    TO RT-VALUE.
005570     WRITE   REPORT-LINE-OUT FROM REPORT-TOTALS-LINE.
005580     MOVE    "REQUESTS REJECTED"     TO RT-LABEL.
005590     MOVE    CT-REQUESTS-REJECTED    TO RT-VALUE.
005600     WRITE   REPORT-LINE-OUT FROM REPORT-TOTALS-LINE.
