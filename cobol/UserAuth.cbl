000100******************************************************************
000110* USERAUTH -- authentication rules engine.
000120*    Loads the user master into memory, streams a batch of
000130*    authentication requests (LOGIN, PWD-CHANGE), applies the
000140*    lockout and password-change rules against the in-memory
000150*    user row, and rewrites the master with the results.
000160******************************************************************
000170 IDENTIFICATION              DIVISION.
000180*-----------------------------------------------------------------
000190 PROGRAM-ID.                 USERAUTH.
000200 AUTHOR.                     K DABIC.
000210 INSTALLATION.                MYBANK DATA PROCESSING CENTER.
000220 DATE-WRITTEN.                03/04/1990.
000230 DATE-COMPILED.
000240 SECURITY.                    PRODUCTION - RESTRICTED - USER
000250                               AUTHENTICATION.
000260*
000270******************************************************************
000280*  CHANGE LOG
000290*  ---------------------------------------------------------------
000300*  03/04/1990  KD   ORIGINAL PROGRAM.  TABLE-DRIVEN AGAINST THE   ORIG    
000310*                   IN-MEMORY USER MASTER, SAME SHAPE AS USERADM. ORIG    
000320*  11/19/1993  KD   WR-0418  LOCKOUT THRESHOLD RAISED FROM 3 TO 5 WR-0418 
000330*                   CONSECUTIVE FAILURES PER OPERATIONS REQUEST.  WR-0418 
000340*  01/08/1999  PDS  Y2K-0107  FOUR-DIGIT YEAR REVIEW -- NO DATE   Y2K-0107
000350*                   FIELDS IN THIS PROGRAM ARE CENTURY-SENSITIVE; Y2K-0107
000360*                   NO CODE CHANGE REQUIRED, LOGGED FOR SIGN-OFF. Y2K-0107
000370*  06/23/2001  RMH  WR-0699  PASSWORD-CHANGE REQUEST NOW CHECKS   WR-0699 
000380*                   THE CURRENT PASSWORD BEFORE THE NEW PASSWORD  WR-0699 
000390*                   LENGTH -- WAS CHECKING LENGTH FIRST, WHICH    WR-0699 
000400*                   LEAKED THE LENGTH RULE TO A CALLER THAT HAD   WR-0699 
000410*                   NOT YET PROVED THE OLD PASSWORD.              WR-0699 
000420*  09/02/2006  CMB  WR-0904  A MISMATCHED LOGIN THAT REACHES THE  WR-0904 
000430*                   LOCKOUT THRESHOLD NOW ALSO LOCKS THE ACCOUNT  WR-0904 
000440*                   ON THIS SAME REQUEST, NOT ON THE NEXT ONE.    WR-0904 
000450******************************************************************
000460 ENVIRONMENT                 DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION               SECTION.
000490 SOURCE-COMPUTER.            IBM-4341.
000500 OBJECT-COMPUTER.            IBM-4341.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*-----------------------------------------------------------------
000540 INPUT-OUTPUT                SECTION.
000550 FILE-CONTROL.
000560     SELECT  USER-MASTER-IN
000570             ASSIGN TO USRMSTI
000580             ORGANIZATION IS LINE SEQUENTIAL.
000590*
000600     SELECT  USER-MASTER-OUT
000610             ASSIGN TO USRMSTO
000620             ORGANIZATION IS LINE SEQUENTIAL.
000630*
000640     SELECT  AUTH-REQUEST-FILE
000650             ASSIGN TO AUTHREQIN
000660             ORGANIZATION IS LINE SEQUENTIAL.
000670*
000680     SELECT  REPORT-FILE
000690             ASSIGN TO USRAUTHRPT
000700             ORGANIZATION IS LINE SEQUENTIAL.
000710******************************************************************
000720 DATA                        DIVISION.
000730*-----------------------------------------------------------------
000740 FILE                        SECTION.
000750 FD  USER-MASTER-IN
000760     RECORD CONTAINS 208 CHARACTERS
000770     DATA RECORD IS USER-RECORD.
000780 COPY USERREC.
000790*
000800 FD  USER-MASTER-OUT
000810     RECORD CONTAINS 208 CHARACTERS
000820     DATA RECORD IS USER-RECORD-OUT.
000830 COPY USERREC REPLACING USER-RECORD BY USER-RECORD-OUT.
000840*
000850 FD  AUTH-REQUEST-FILE
000860     RECORD CONTAINS 92 CHARACTERS
000870     DATA RECORD IS AUTH-REQUEST-RECORD.
000880 COPY AUTHREQ.
000890*
000900 FD  REPORT-FILE
000910     RECORD CONTAINS 100 CHARACTERS
000920     DATA RECORD IS REPORT-LINE-OUT.
000930 01  REPORT-LINE-OUT          PIC X(100).
000940*-----------------------------------------------------------------
000950 WORKING-STORAGE             SECTION.
000960*-----------------------------------------------------------------
000970 01  SWITCHES-AND-COUNTERS.
000980     05  USER-IN-EOF-SW      PIC X(01) VALUE "N".
000990         88  USER-MASTER-IN-EOF           VALUE "Y".
001000     05  AUTH-EOF-SW         PIC X(01) VALUE "N".
001010         88  AUTH-EOF                     VALUE "Y".
001020     05  USER-FOUND-SW       PIC X(01).
001030         88  USER-FOUND                   VALUE "Y".
001040         88  USER-NOT-FOUND               VALUE "N".
001050*
001060 01  USER-TABLE-AREA.
001070     05  USER-TABLE-ENTRY    OCCURS 5000 TIMES
001080                              INDEXED BY USR-IDX.
001090         10  UT-USER-ID          PIC X(36).
001100         10  UT-USERNAME         PIC X(20).
001110         10  UT-PASSWORD-HASH    PIC X(64).
001120         10  UT-FULL-NAME        PIC X(40).
001130         10  UT-ROLE             PIC X(13).
001140         10  UT-STATUS           PIC X(08).
001150         10  UT-FAILED-ATTEMPTS  PIC 9(02).
001160         10  UT-TWO-FACTOR-FLAG  PIC X(01).
001170 01  USER-ID-TABLE REDEFINES USER-TABLE-AREA.
001180     05  UID-ENTRY           OCCURS 5000 TIMES.
001190         10  UID-USER-ID         PIC X(36).
001200         10  FILLER              PIC X(148).
001210 77  USER-TABLE-COUNT-AREA       PIC 9(05) COMP.
001220 77  MATCH-ROW                   PIC 9(05) COMP.
001225 77  WS-NEWPWD-LEN                PIC 9(02) COMP.
001230*
001240 01  WS-COMPARE-USERNAME         PIC X(20).
001250 01  WS-ROW-USERNAME             PIC X(20).
001260*
001270 01  RUN-COUNTERS.
001280     05  CT-REQUESTS-READ       PIC 9(07) COMP.
001290     05  CT-REQUESTS-ACCEPTED   PIC 9(07) COMP.
001300     05  CT-REQUESTS-REJECTED   PIC 9(07) COMP.
001310*
001320 01  WS-REJECT-REASON            PIC X(40).
001330 01  WS-DISPOSITION               PIC X(08).
001340*
001350 01  WS-RUN-DATE-YMD              PIC 9(06).
001360 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-YMD.
001370     05  WRD-YY               PIC 9(02).
001380     05  WRD-MM               PIC 9(02).
001390     05  WRD-DD               PIC 9(02).
001400 01  WS-RUN-DATE-DISPLAY.
001410     05  WRD-MM-OUT           PIC 9(02).
001420     05  FILLER               PIC X(01) VALUE "/".
001430     05  WRD-DD-OUT           PIC 9(02).
001440     05  FILLER               PIC X(01) VALUE "/".
001450     05  WRD-YY-OUT           PIC 9(02).
001460*
001470 01  HASH-LINK-AREA.
001480     05  HL-PASSWORD          PIC X(30).
001490     05  HL-PASSWORD-HASH     PIC X(64).
001500*
001510 01  REPORT-HEADING-1.
001520     05  FILLER                PIC X(01) VALUE SPACES.
001530     05  FILLER                PIC X(24) VALUE
001540             "MYBANK AUTHENTICATION RUN".
001550     05  FILLER                PIC X(05) VALUE SPACES.
001560     05  FILLER                PIC X(09) VALUE "RUN DATE".
001570     05  RH1-RUN-DATE          PIC X(08).
001580     05  FILLER                PIC X(53) VALUE SPACES.
001590 01  REPORT-HEADING-2.
001600     05  FILLER                PIC X(01) VALUE SPACES.
001610     05  FILLER                PIC X(10) VALUE "REQ TYPE".
001620     05  FILLER                PIC X(22) VALUE "USERNAME".
001630     05  FILLER                PIC X(09) VALUE "RESULT".
001640     05  FILLER                PIC X(40) VALUE "REASON".
001650     05  FILLER                PIC X(18) VALUE SPACES.
001660*
001670 01  REPORT-DETAIL-LINE.
001680     05  RD-REQ-TYPE           PIC X(10).
001690     05  FILLER                PIC X(02) VALUE SPACES.
001700     05  RD-USERNAME           PIC X(20).
001710     05  FILLER                PIC X(02) VALUE SPACES.
001720     05  RD-DISPOSITION        PIC X(08).
001730     05  FILLER                PIC X(02) VALUE SPACES.
001740     05  RD-REASON             PIC X(40).
001750     05  FILLER                PIC X(16) VALUE SPACES.
001760 01  REPORT-DETAIL-HALVES REDEFINES REPORT-DETAIL-LINE.
001770     05  RDH-TYPE-USER-HALF    PIC X(34).
001780     05  RDH-DISP-REASON-HALF  PIC X(66).
001790*
001800 01  REPORT-TOTALS-LINE.
001810     05  FILLER                PIC X(02) VALUE SPACES.
001820     05  RT-LABEL              PIC X(24).
001830     05  RT-VALUE              PIC ZZZ,ZZ9.
001840     05  FILLER                PIC X(67) VALUE SPACES.
001850*-----------------------------------------------------------------
001860 PROCEDURE                   DIVISION.
001870*-----------------------------------------------------------------
001880* Main procedure
001890*-----------------------------------------------------------------
001900 100-AUTHENTICATE-USERS.
001910     PERFORM 200-INITIATE-USER-AUTH.
001920     PERFORM 200-PROCESS-AUTH-REQUESTS THRU
001930             200-PROCESS-AUTH-REQUESTS-EXIT
001940             UNTIL AUTH-EOF.
001950     PERFORM 200-TERMINATE-USER-AUTH.
001960*
001970     STOP    RUN.
001980*-----------------------------------------------------------------
001990* Load the user master into the in-memory table, prime the
002000* request read, and print the run heading.
002010*-----------------------------------------------------------------
002020 200-INITIATE-USER-AUTH.
002030     OPEN    INPUT   USER-MASTER-IN
002040                     AUTH-REQUEST-FILE
002050             OUTPUT  REPORT-FILE.
002060     INITIALIZE RUN-COUNTERS.
002070     MOVE    ZERO        TO  USER-TABLE-COUNT-AREA.
002080     PERFORM 300-LOAD-USER-TABLE
002085             UNTIL USER-MASTER-IN-EOF.
002090     PERFORM 300-READ-AUTH-REQUEST.
002100*
002110     ACCEPT  WS-RUN-DATE-YMD FROM DATE.
002120     MOVE    WRD-MM       TO  WRD-MM-OUT.
002130     MOVE    WRD-DD       TO  WRD-DD-OUT.
002140     MOVE    WRD-YY       TO  WRD-YY-OUT.
002150     MOVE    WS-RUN-DATE-DISPLAY TO RH1-RUN-DATE.
002160     WRITE   REPORT-LINE-OUT FROM REPORT-HEADING-1
002170             AFTER ADVANCING TOP-OF-FORM.
002180     WRITE   REPORT-LINE-OUT FROM REPORT-HEADING-2
002190             AFTER ADVANCING 2 LINES.
002200*-----------------------------------------------------------------
002210* One authentication request: dispatch on request type, write
002220* the detail line, read the next request.
002230*-----------------------------------------------------------------
002240 200-PROCESS-AUTH-REQUESTS.
002250     ADD     1            TO  CT-REQUESTS-READ.
002260     MOVE    SPACES       TO  RDH-TYPE-USER-HALF.
002270     MOVE    SPACES       TO  RDH-DISP-REASON-HALF.
002280     MOVE    AUTH-REQ-TYPE    TO  RD-REQ-TYPE.
002290     MOVE    AUTH-USERNAME    TO  RD-USERNAME.
002300*
002310     EVALUATE TRUE
002320         WHEN AUTH-IS-LOGIN
002330             PERFORM 300-APPLY-LOGIN THRU 300-APPLY-LOGIN-EXIT
002340         WHEN AUTH-IS-PWD-CHANGE
002350             PERFORM 300-APPLY-PASSWORD-CHANGE THRU
002360                     300-APPLY-PASSWORD-CHANGE-EXIT
002370         WHEN OTHER
002380             MOVE "REJECTED" TO WS-DISPOSITION
002390             MOVE "Unknown request type" TO WS-REJECT-REASON
002400             ADD  1 TO CT-REQUESTS-REJECTED
002410     END-EVALUATE.
002420*
002430     MOVE    WS-DISPOSITION   TO  RD-DISPOSITION.
002440     MOVE    WS-REJECT-REASON TO  RD-REASON.
002450     WRITE   REPORT-LINE-OUT FROM REPORT-DETAIL-LINE.
002460     PERFORM 300-READ-AUTH-REQUEST.
002470 200-PROCESS-AUTH-REQUESTS-EXIT.
002480     EXIT.
002490*-----------------------------------------------------------------
002500* Rewrite the user master from the table, print the totals,
002510* close every open file.
002520*-----------------------------------------------------------------
002530 200-TERMINATE-USER-AUTH.
002540     PERFORM 300-WRITE-USER-TABLE THRU 300-WRITE-USER-TABLE-EXIT.
002550*
002560     MOVE "REQUESTS READ"      TO  RT-LABEL.
002570     MOVE CT-REQUESTS-READ     TO  RT-VALUE.
002580     WRITE REPORT-LINE-OUT FROM REPORT-TOTALS-LINE
002590             AFTER ADVANCING 2 LINES.
002600     MOVE "REQUESTS ACCEPTED"  TO  RT-LABEL.
002610     MOVE CT-REQUESTS-ACCEPTED TO  RT-VALUE.
002620     WRITE REPORT-LINE-OUT FROM REPORT-TOTALS-LINE.
002630     MOVE "REQUESTS REJECTED"  TO  RT-LABEL.
002640     MOVE CT-REQUESTS-REJECTED TO  RT-VALUE.
002650     WRITE REPORT-LINE-OUT FROM REPORT-TOTALS-LINE.
002660*
002670     CLOSE   USER-MASTER-IN USER-MASTER-OUT
002680             AUTH-REQUEST-FILE REPORT-FILE.
002690*-----------------------------------------------------------------
002700* Load every user master record into the in-memory table.
002710*-----------------------------------------------------------------
002720 300-LOAD-USER-TABLE.
002730     READ    USER-MASTER-IN
002740             AT END      SET USER-MASTER-IN-EOF TO TRUE
002750             NOT AT END  PERFORM 400-STORE-USER-ROW.
002760*
002800 400-STORE-USER-ROW.
002810     ADD     1                TO  USER-TABLE-COUNT-AREA.
002820     SET     USR-IDX          TO  USER-TABLE-COUNT-AREA.
002830     MOVE    USER-ID          TO  UT-USER-ID(USR-IDX).
002840     MOVE    USERNAME         TO  UT-USERNAME(USR-IDX).
002850     MOVE    PASSWORD-HASH    TO  UT-PASSWORD-HASH(USR-IDX).
002860     MOVE    FULL-NAME        TO  UT-FULL-NAME(USR-IDX).
002870     MOVE    ROLE             TO  UT-ROLE(USR-IDX).
002880     MOVE    STATUS           TO  UT-STATUS(USR-IDX).
002890     MOVE    FAILED-ATTEMPTS  TO  UT-FAILED-ATTEMPTS(USR-IDX).
002900     MOVE    TWO-FACTOR-FLAG  TO  UT-TWO-FACTOR-FLAG(USR-IDX).
002930*-----------------------------------------------------------------
002940* Read the next authentication request.
002950*-----------------------------------------------------------------
002960 300-READ-AUTH-REQUEST.
002970     READ    AUTH-REQUEST-FILE
002980             AT END      SET AUTH-EOF TO TRUE.
002990*-----------------------------------------------------------------
003000* LOGIN: unknown username rejects outright; a locked or
003010* inactive account rejects without testing the password; a
003020* matching password resets the failed-attempt count, a
003030* mismatched password increments it and locks the account at
003040* the fifth consecutive failure.
003050*-----------------------------------------------------------------
003060 300-APPLY-LOGIN.
003070     MOVE    AUTH-USERNAME    TO  WS-COMPARE-USERNAME.
003080     INSPECT WS-COMPARE-USERNAME CONVERTING
003090             "abcdefghijklmnopqrstuvwxyz"
003100             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003110     PERFORM 400-FIND-USERNAME-ROW THRU
003120             400-FIND-USERNAME-ROW-EXIT.
003130     IF      USER-NOT-FOUND
003140             MOVE "REJECTED" TO WS-DISPOSITION
003150             MOVE "Invalid credentials" TO WS-REJECT-REASON
003160             ADD  1 TO CT-REQUESTS-REJECTED
003170             GO TO 300-APPLY-LOGIN-EXIT.
003180*
003190     SET     USR-IDX          TO  MATCH-ROW.
003200     IF      UT-STATUS(USR-IDX) = "LOCKED" OR
003210             UT-STATUS(USR-IDX) = "INACTIVE"
003220             MOVE "REJECTED" TO WS-DISPOSITION
003230             MOVE "Account is locked/inactive" TO WS-REJECT-REASON
003240             ADD  1 TO CT-REQUESTS-REJECTED
003250             GO TO 300-APPLY-LOGIN-EXIT.
003260*
003270     MOVE    AUTH-PASSWORD    TO  HL-PASSWORD.
003280     CALL    "HASHPWD" USING HASH-LINK-AREA.
003290     IF      HL-PASSWORD-HASH = UT-PASSWORD-HASH(USR-IDX)
003300             MOVE ZERO TO UT-FAILED-ATTEMPTS(USR-IDX)
003310             MOVE "ACCEPTED" TO WS-DISPOSITION
003320             MOVE SPACES TO WS-REJECT-REASON
003330             ADD  1 TO CT-REQUESTS-ACCEPTED
003340     ELSE
003350             ADD  1 TO UT-FAILED-ATTEMPTS(USR-IDX)
003360             IF  UT-FAILED-ATTEMPTS(USR-IDX) >= 5
003370                 MOVE "LOCKED" TO UT-STATUS(USR-IDX)
003380             END-IF
003390             MOVE "REJECTED" TO WS-DISPOSITION
003400             MOVE "Invalid credentials" TO WS-REJECT-REASON
003410             ADD  1 TO CT-REQUESTS-REJECTED.
003420 300-APPLY-LOGIN-EXIT.
003430     EXIT.
003440*-----------------------------------------------------------------
003450* PWD-CHANGE: user must exist, the current password must
003460* verify against the stored hash, and the new password must
003470* be at least six characters.  Only when all three hold is the
003480* stored hash replaced.
003490*-----------------------------------------------------------------
003500 300-APPLY-PASSWORD-CHANGE.
003510     MOVE    AUTH-USERNAME    TO  WS-COMPARE-USERNAME.
003520     INSPECT WS-COMPARE-USERNAME CONVERTING
003530             "abcdefghijklmnopqrstuvwxyz"
003540             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003550     PERFORM 400-FIND-USERNAME-ROW THRU
003560             400-FIND-USERNAME-ROW-EXIT.
003570     IF      USER-NOT-FOUND
003580             MOVE "REJECTED" TO WS-DISPOSITION
003590             MOVE "User not found" TO WS-REJECT-REASON
003600             ADD  1 TO CT-REQUESTS-REJECTED
003610             GO TO 300-APPLY-PASSWORD-CHANGE-EXIT.
003620*
003630     SET     USR-IDX          TO  MATCH-ROW.
003640     MOVE    AUTH-PASSWORD    TO  HL-PASSWORD.
003650     CALL    "HASHPWD" USING HASH-LINK-AREA.
003660     IF      HL-PASSWORD-HASH NOT = UT-PASSWORD-HASH(USR-IDX)
003670             MOVE "REJECTED" TO WS-DISPOSITION
003680             MOVE "Current password is incorrect"
003690                     TO WS-REJECT-REASON
003700             ADD  1 TO CT-REQUESTS-REJECTED
003710             GO TO 300-APPLY-PASSWORD-CHANGE-EXIT.
003720*
003725     PERFORM 400-COMPUTE-NEWPWD-LENGTH.
003730     IF      WS-NEWPWD-LEN < 6
003740             MOVE "REJECTED" TO WS-DISPOSITION
003750             MOVE "New password must be at least 6 characters"
003760                     TO WS-REJECT-REASON
003770             ADD  1 TO CT-REQUESTS-REJECTED
003780             GO TO 300-APPLY-PASSWORD-CHANGE-EXIT.
003790*
003800     MOVE    AUTH-NEW-PASSWORD    TO  HL-PASSWORD.
003810     CALL    "HASHPWD" USING HASH-LINK-AREA.
003820     MOVE    HL-PASSWORD-HASH     TO  UT-PASSWORD-HASH(USR-IDX).
003830     MOVE    "ACCEPTED" TO WS-DISPOSITION.
003840     MOVE    SPACES     TO WS-REJECT-REASON.
003850     ADD     1 TO CT-REQUESTS-ACCEPTED.
003860 300-APPLY-PASSWORD-CHANGE-EXIT.
003870     EXIT.
003872*-----------------------------------------------------------------
003874* Right-trim AUTH-NEW-PASSWORD the same way USERSRCH trims its
003876* query field, so a short password is measured by how many bytes
003878* are actually filled, not by whether the leading bytes are blank.
003880*-----------------------------------------------------------------
003882 400-COMPUTE-NEWPWD-LENGTH.
003884     MOVE    30           TO  WS-NEWPWD-LEN.
003886     PERFORM 500-TRIM-NEWPWD-LENGTH
003888             UNTIL WS-NEWPWD-LEN = 0
003890                OR AUTH-NEW-PASSWORD(WS-NEWPWD-LEN:1) NOT = SPACE.
003892*
003894 500-TRIM-NEWPWD-LENGTH.
003896     SUBTRACT 1           FROM WS-NEWPWD-LEN.
003898*-----------------------------------------------------------------
003900* Linear search of the table by case-folded username; leaves
003902* MATCH-ROW set and USER-FOUND-SW true on a hit.
003904*-----------------------------------------------------------------
003920 400-FIND-USERNAME-ROW.
003930     SET     USER-NOT-FOUND   TO  TRUE.
003940     SET     USR-IDX          TO  1.
003950     PERFORM 500-TEST-USERNAME-ROW
003960             VARYING USR-IDX FROM 1 BY 1
003970             UNTIL USR-IDX > USER-TABLE-COUNT-AREA
003980                OR USER-FOUND.
003990 400-FIND-USERNAME-ROW-EXIT.
004000     EXIT.
004010*
004020 500-TEST-USERNAME-ROW.
004030     MOVE    UT-USERNAME(USR-IDX) TO WS-ROW-USERNAME.
004040     INSPECT WS-ROW-USERNAME CONVERTING
004050             "abcdefghijklmnopqrstuvwxyz"
004060             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004070     IF      WS-COMPARE-USERNAME = WS-ROW-USERNAME
004080             MOVE "Y"    TO  USER-FOUND-SW
004090             SET  MATCH-ROW TO USR-IDX.
004100*-----------------------------------------------------------------
004110* Rewrite the entire table back out to the new user master in
004120* the original load order.
004130*-----------------------------------------------------------------
004140 300-WRITE-USER-TABLE.
004150     SET     USR-IDX          TO  1.
004160     PERFORM 400-WRITE-ONE-USER-ROW
004170             VARYING USR-IDX FROM 1 BY 1
004180             UNTIL USR-IDX > USER-TABLE-COUNT-AREA.
004190 300-WRITE-USER-TABLE-EXIT.
004200     EXIT.
004210*
004220 400-WRITE-ONE-USER-ROW.
004230     MOVE    UT-USER-ID(USR-IDX)         TO USER-ID IN
004240             USER-RECORD-OUT.
004250     MOVE    UT-USERNAME(USR-IDX)        TO USERNAME IN
004260             USER-RECORD-OUT.
004270     MOVE    UT-PASSWORD-HASH(USR-IDX)   TO PASSWORD-HASH IN
004280             USER-RECORD-OUT.
004290     MOVE    UT-FULL-NAME(USR-IDX)       TO FULL-NAME IN
004300             USER-RECORD-OUT.
004310     MOVE    UT-ROLE(USR-IDX)            TO ROLE IN
004320             USER-RECORD-OUT.
004330     MOVE    UT-STATUS(USR-IDX)          TO STATUS IN
004340             USER-RECORD-OUT.
004350     MOVE    UT-FAILED-ATTEMPTS(USR-IDX) TO FAILED-ATTEMPTS IN
004360             USER-RECORD-OUT.
004370     MOVE    UT-TWO-FACTOR-FLAG(USR-IDX) TO TWO-FACTOR-FLAG IN
004380             USER-RECORD-OUT.
004390     WRITE   USER-RECORD-OUT.
