000100******************************************************************
000110* USERSRCH -- user search engine.
000120*    Pass one reads the one-record query parameter file; pass
000130*    two scans the user master sequentially and lists every
000140*    user whose FULL-NAME or USERNAME contains the query as a
000150*    case-insensitive substring, in master-file order.  A blank
000160*    query rejects the whole run without scanning the master.
000170******************************************************************
000180 IDENTIFICATION              DIVISION.
000190*-----------------------------------------------------------------
000200 PROGRAM-ID.                 USERSRCH.
000210 AUTHOR.                     E SVESHNIKOVA.
000220 INSTALLATION.                MYBANK DATA PROCESSING CENTER.
000230 DATE-WRITTEN.                01/15/1990.
000240 DATE-COMPILED.
000250 SECURITY.                    PRODUCTION - RESTRICTED - TELLER
000260                               AND ADMINISTRATOR INQUIRY.
000270*
000280******************************************************************
000290*  CHANGE LOG
000300*  ---------------------------------------------------------------
000310*  01/15/1990  ESV  ORIGINAL PROGRAM.  TWO-PASS CONVERSION-STYLE  ORIG    
000320*                   SHAPE CARRIED OVER FROM THE FILE-CONVERSION   ORIG    
000330*                   UTILITY -- PASS ONE FOR THE QUERY PARAMETER,  ORIG    
000340*                   PASS TWO FOR THE MASTER SCAN.                 ORIG    
000350*  07/29/1992  ESV  WR-0325  SEARCH NOW MATCHES USERNAME AS WELL  WR-0325 
000360*                   AS FULL NAME; WAS FULL NAME ONLY.             WR-0325 
000370*  01/08/1999  PDS  Y2K-0106  FOUR-DIGIT YEAR REVIEW -- NO DATE   Y2K-0106
000380*                   FIELDS IN THIS PROGRAM ARE CENTURY-SENSITIVE; Y2K-0106
000390*                   NO CODE CHANGE REQUIRED, LOGGED FOR SIGN-OFF. Y2K-0106
000400*  05/06/2005  CMB  WR-0861  BLANK QUERY NOW REJECTS THE RUN      WR-0861 
000410*                   INSTEAD OF LISTING THE ENTIRE MASTER -- HELP  WR-0861 
000420*                   DESK REPORTED A RUNAWAY LISTING ON AN EMPTY   WR-0861 
000430*                   PARAMETER CARD.                               WR-0861 
000440******************************************************************
000450 ENVIRONMENT                 DIVISION.
000460*-----------------------------------------------------------------
000470 CONFIGURATION               SECTION.
000480 SOURCE-COMPUTER.            IBM-4341.
000490 OBJECT-COMPUTER.            IBM-4341.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520*-----------------------------------------------------------------
000530 INPUT-OUTPUT                SECTION.
000540 FILE-CONTROL.
000550     SELECT  SRCH-PARM-FILE
000560             ASSIGN TO SRCHPARM
000570             ORGANIZATION IS LINE SEQUENTIAL.
000580*
000590     SELECT  USER-MASTER-IN
000600             ASSIGN TO USRMSTI
000610             ORGANIZATION IS LINE SEQUENTIAL.
000620*
000630     SELECT  SEARCH-REPORT-OUT
000640             ASSIGN TO USRSRCHR
000650             ORGANIZATION IS LINE SEQUENTIAL.
000660******************************************************************
000670 DATA                        DIVISION.
000680*-----------------------------------------------------------------
000690 FILE                        SECTION.
000700 FD  SRCH-PARM-FILE
000710     RECORD CONTAINS 40 CHARACTERS
000720     DATA RECORD IS SRCH-PARM-RECORD.
000730 01  SRCH-PARM-RECORD            PIC X(40).
000740*
000750 FD  USER-MASTER-IN
000760     RECORD CONTAINS 208 CHARACTERS
000770     DATA RECORD IS USER-RECORD.
000780 COPY USERREC.
000790*
000800 FD  SEARCH-REPORT-OUT
000810     RECORD CONTAINS 100 CHARACTERS
000820     DATA RECORD IS SEARCH-LINE-OUT.
000830 01  SEARCH-LINE-OUT             PIC X(100).
000840*-----------------------------------------------------------------
000850 WORKING-STORAGE             SECTION.
000860*-----------------------------------------------------------------
000870 01  SWITCHES-AND-COUNTERS.
000880     05  USER-EOF-SW         PIC X(01) VALUE "N".
000890         88  USER-EOF                    VALUE "Y".
000900     05  QUERY-VALID-SW      PIC X(01).
000910         88  SEARCH-QUERY-VALID           VALUE "Y".
000920         88  SEARCH-QUERY-BLANK           VALUE "N".
000930     05  MATCH-SW            PIC X(01).
000940         88  RECORD-IS-A-MATCH            VALUE "Y".
000950         88  RECORD-IS-NOT-A-MATCH        VALUE "N".
000960     05  SUBSTRING-SW        PIC X(01).
000970         88  SUBSTRING-FOUND              VALUE "Y".
000980         88  SUBSTRING-NOT-FOUND          VALUE "N".
000990*
001000 01  WS-QUERY-AREA.
001010     05  WS-QUERY-UPPER        PIC X(40).
001020 01  WS-QUERY-HALVES REDEFINES WS-QUERY-AREA.
001030     05  WQH-LEFT-HALF         PIC X(20).
001040     05  WQH-RIGHT-HALF        PIC X(20).
001050 77  WS-QUERY-LEN                PIC 9(02) COMP.
001060*
001070 77  WS-CANDIDATE                PIC X(40).
001080*
001090 01  WS-SRCH-WORK.
001100     05  WS-SRCH-POS           PIC 9(02) COMP.
001110     05  WS-MAX-START          PIC S9(02) COMP.
001120*
001130 01  RUN-COUNTERS.
001140     05  CT-USERS-SCANNED      PIC 9(07) COMP.
001150     05  CT-MATCHES-FOUND      PIC 9(07) COMP.
001160*
001170 01  WS-RUN-DATE-YMD              PIC 9(06).
001180 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-YMD.
001190     05  WRD-YY               PIC 9(02).
001200     05  WRD-MM               PIC 9(02).
001210     05  WRD-DD               PIC 9(02).
001220 01  WS-RUN-DATE-DISPLAY.
001230     05  WRD-MM-OUT           PIC 9(02).
001240     05  FILLER               PIC X(01) VALUE "/".
001250     05  WRD-DD-OUT           PIC 9(02).
001260     05  FILLER               PIC X(01) VALUE "/".
001270     05  WRD-YY-OUT           PIC 9(02).
001280*
001290 01  SEARCH-TITLE-LINE.
001300     05  FILLER                PIC X(01) VALUE SPACES.
001310     05  FILLER                PIC X(24) VALUE
001320             "MYBANK USER SEARCH RUN".
001330     05  FILLER                PIC X(05) VALUE SPACES.
001340     05  FILLER                PIC X(09) VALUE "RUN DATE".
001350     05  STL-RUN-DATE          PIC X(08).
001360     05  FILLER                PIC X(53) VALUE SPACES.
001370*
001380 01  SEARCH-HEADER-LINE.
001390     05  FILLER                PIC X(01) VALUE SPACES.
001400     05  FILLER                PIC X(38) VALUE "USER-ID".
001410     05  FILLER                PIC X(22) VALUE "USERNAME".
001420     05  FILLER                PIC X(39) VALUE "FULL NAME".
001430*
001440 01  SEARCH-DETAIL-LINE.
001450     05  SDL-USER-ID           PIC X(36).
001460     05  FILLER                PIC X(02) VALUE SPACES.
001470     05  SDL-USERNAME          PIC X(20).
001480     05  FILLER                PIC X(02) VALUE SPACES.
001490     05  SDL-FULL-NAME         PIC X(40).
001500 01  SEARCH-DETAIL-HALVES REDEFINES SEARCH-DETAIL-LINE.
001510     05  SDH-ID-HALF           PIC X(50).
001520     05  SDH-NAME-HALF         PIC X(50).
001530*
001540 01  SEARCH-FOOTER-LINE.
001550     05  FILLER                PIC X(02) VALUE SPACES.
001560     05  SFL-LABEL             PIC X(24).
001570     05  SFL-VALUE             PIC ZZZ,ZZ9.
001580     05  FILLER                PIC X(67) VALUE SPACES.
001590*-----------------------------------------------------------------
001600 PROCEDURE                   DIVISION.
001610*-----------------------------------------------------------------
001620* Main procedure
001630*-----------------------------------------------------------------
001640 100-SEARCH-USERS.
001650     PERFORM 200-LOAD-QUERY.
001660     IF      SEARCH-QUERY-VALID
001670             PERFORM 200-SCAN-USER-MASTER THRU
001680                     200-SCAN-USER-MASTER-EXIT
001690                     UNTIL USER-EOF
001700     ELSE
001710             PERFORM 300-PRINT-QUERY-REJECTED.
001720     PERFORM 200-TERMINATE-USER-SRCH.
001730*
001740     STOP    RUN.
001750*-----------------------------------------------------------------
001760* Pass one: read the one-record query parameter, upper-case it,
001770* and measure its non-blank length.  A blank query is rejected
001780* before the master is ever opened.
001790*-----------------------------------------------------------------
001800 200-LOAD-QUERY.
001810     OPEN    INPUT   SRCH-PARM-FILE.
001820     MOVE    SPACES      TO  SRCH-PARM-RECORD.
001830     READ    SRCH-PARM-FILE
001840             AT END  CONTINUE.
001850     CLOSE   SRCH-PARM-FILE.
001860     MOVE    SRCH-PARM-RECORD TO WS-QUERY-UPPER.
001870     INSPECT WS-QUERY-UPPER CONVERTING
001880             "abcdefghijklmnopqrstuvwxyz"
001890             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001900     PERFORM 300-COMPUTE-QUERY-LENGTH.
001910     IF      WS-QUERY-LEN = 0
001920             SET SEARCH-QUERY-BLANK TO TRUE
001930     ELSE
001940             SET SEARCH-QUERY-VALID TO TRUE
001950             PERFORM 300-OPEN-SEARCH-FILES
001960             PERFORM 300-PRINT-SEARCH-TITLE
001970             PERFORM 300-READ-USER-RECORD.
001980*-----------------------------------------------------------------
001990* Pass two: one user master record.  Print it when it matches,
002000* then read the next one.
002010*-----------------------------------------------------------------
002020 200-SCAN-USER-MASTER.
002030     ADD     1            TO  CT-USERS-SCANNED.
002040     PERFORM 300-TEST-FOR-MATCH.
002050     IF      RECORD-IS-A-MATCH
002060             PERFORM 300-PRINT-SEARCH-HIT.
002070     PERFORM 300-READ-USER-RECORD.
002080 200-SCAN-USER-MASTER-EXIT.
002090     EXIT.
002100*-----------------------------------------------------------------
002110* Print the scan/match footer and close every open file.
002120*-----------------------------------------------------------------
002130 200-TERMINATE-USER-SRCH.
002140     IF      SEARCH-QUERY-VALID
002150             MOVE "USERS SCANNED"    TO SFL-LABEL
002160             MOVE CT-USERS-SCANNED   TO SFL-VALUE
002170             WRITE SEARCH-LINE-OUT FROM SEARCH-FOOTER-LINE
002180                     AFTER ADVANCING 2 LINES
002190             MOVE "MATCHES FOUND"    TO SFL-LABEL
002200             MOVE CT-MATCHES-FOUND   TO SFL-VALUE
002210             WRITE SEARCH-LINE-OUT FROM SEARCH-FOOTER-LINE
002220             CLOSE USER-MASTER-IN SEARCH-REPORT-OUT.
002230*-----------------------------------------------------------------
002240* Trim the upper-cased query down to its non-blank length by
002250* testing from the right-hand end inward.
002260*-----------------------------------------------------------------
002270 300-COMPUTE-QUERY-LENGTH.
002280     MOVE    40           TO  WS-QUERY-LEN.
002290     PERFORM 400-TRIM-QUERY-LENGTH
002300             UNTIL WS-QUERY-LEN = 0
002310                OR WS-QUERY-UPPER(WS-QUERY-LEN:1) NOT = SPACE.
002320*
002330 400-TRIM-QUERY-LENGTH.
002340     SUBTRACT 1           FROM WS-QUERY-LEN.
002350*-----------------------------------------------------------------
002360* Open the master and the report once the query has been found
002370* non-blank.
002380*-----------------------------------------------------------------
002390 300-OPEN-SEARCH-FILES.
002400     OPEN    INPUT   USER-MASTER-IN
002410             OUTPUT  SEARCH-REPORT-OUT.
002420     INITIALIZE RUN-COUNTERS.
002430*-----------------------------------------------------------------
002440* Print the run title (with the run date) and column heading.
002450*-----------------------------------------------------------------
002460 300-PRINT-SEARCH-TITLE.
002470     ACCEPT  WS-RUN-DATE-YMD FROM DATE.
002480     MOVE    WRD-MM       TO  WRD-MM-OUT.
002490     MOVE    WRD-DD       TO  WRD-DD-OUT.
002500     MOVE    WRD-YY       TO  WRD-YY-OUT.
002510     MOVE    WS-RUN-DATE-DISPLAY TO STL-RUN-DATE.
002520     WRITE   SEARCH-LINE-OUT FROM SEARCH-TITLE-LINE
002530             AFTER ADVANCING TOP-OF-FORM.
002540     WRITE   SEARCH-LINE-OUT FROM SEARCH-HEADER-LINE
002550             AFTER ADVANCING 2 LINES.
002560*-----------------------------------------------------------------
002570* Read the next user master record.
002580*-----------------------------------------------------------------
002590 300-READ-USER-RECORD.
002600     READ    USER-MASTER-IN
002610             AT END      SET USER-EOF TO TRUE.
002620*-----------------------------------------------------------------
002630* A record matches when the query is a substring of FULL-NAME
002640* or of USERNAME (case folded on both sides of the compare).
002650*-----------------------------------------------------------------
002660 300-TEST-FOR-MATCH.
002670     SET     RECORD-IS-NOT-A-MATCH TO TRUE.
002680     MOVE    FULL-NAME   TO  WS-CANDIDATE.
002690     INSPECT WS-CANDIDATE CONVERTING
002700             "abcdefghijklmnopqrstuvwxyz"
002710             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002720     PERFORM 400-TEST-SUBSTRING.
002730     IF      SUBSTRING-FOUND
002740             SET RECORD-IS-A-MATCH TO TRUE
002750             GO TO 300-TEST-FOR-MATCH-EXIT.
002760     MOVE    USERNAME    TO  WS-CANDIDATE.
002770     INSPECT WS-CANDIDATE CONVERTING
002780             "abcdefghijklmnopqrstuvwxyz"
002790             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002800     PERFORM 400-TEST-SUBSTRING.
002810     IF      SUBSTRING-FOUND
002820             SET RECORD-IS-A-MATCH TO TRUE.
002830 300-TEST-FOR-MATCH-EXIT.
002840     EXIT.
002850*-----------------------------------------------------------------
002860* Test whether the upper-cased query occurs anywhere in
002870* WS-CANDIDATE (40 bytes, already upper-cased by the caller).
002880*-----------------------------------------------------------------
002890 400-TEST-SUBSTRING.
002900     SET     SUBSTRING-NOT-FOUND TO TRUE.
002910     COMPUTE WS-MAX-START = 40 - WS-QUERY-LEN + 1.
002920     IF      WS-MAX-START > 0
002930             PERFORM 500-TEST-ONE-START
002940                     VARYING WS-SRCH-POS FROM 1 BY 1
002950                     UNTIL WS-SRCH-POS > WS-MAX-START
002960                        OR SUBSTRING-FOUND.
002970*
002980 500-TEST-ONE-START.
002990     IF      WS-CANDIDATE(WS-SRCH-POS:WS-QUERY-LEN)
003000                 = WS-QUERY-UPPER(1:WS-QUERY-LEN)
003010             SET SUBSTRING-FOUND TO TRUE.
003020*-----------------------------------------------------------------
003030* Print one search hit and add to the match count.
003040*-----------------------------------------------------------------
003050 300-PRINT-SEARCH-HIT.
003060     MOVE    SPACES       TO  SDH-ID-HALF.
003070     MOVE    SPACES       TO  SDH-NAME-HALF.
003080     MOVE    USER-ID      TO  SDL-USER-ID.
003090     MOVE    USERNAME     TO  SDL-USERNAME.
003100     MOVE    FULL-NAME    TO  SDL-FULL-NAME.
003110     WRITE   SEARCH-LINE-OUT FROM SEARCH-DETAIL-LINE.
003120     ADD     1            TO  CT-MATCHES-FOUND.
003130*-----------------------------------------------------------------
003140* A blank query never opens the master; print the one-line
003150* rejection straight to the report.
003160*-----------------------------------------------------------------
003170 300-PRINT-QUERY-REJECTED.
003180     OPEN    OUTPUT  SEARCH-REPORT-OUT.
003190     MOVE    "SEARCH QUERY IS REQUIRED"  TO  SFL-LABEL.
003200     MOVE    ZERO                        TO  SFL-VALUE.
003210     WRITE   SEARCH-LINE-OUT FROM SEARCH-FOOTER-LINE
003220             AFTER ADVANCING TOP-OF-FORM.
003230     CLOSE   SEARCH-REPORT-OUT.
