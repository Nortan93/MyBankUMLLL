000100******************************************************************
000110* ACCTREC.cpy  -- shared layout for the Account Master record.
000120*    61 bytes fixed, line sequential.  Every byte of this one is
000130*    spoken for by SPEC's field list, so unlike USERREC there is
000140*    no slack left over for a trailing FILLER pad.
000150******************************************************************
000160 01  ACCOUNT-RECORD.
000170     05  ACCOUNT-NUMBER      PIC X(10).
000180     05  OWNER-USER-ID       PIC X(36).
000190     05  BALANCE             PIC S9(13)V99.
