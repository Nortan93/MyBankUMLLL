000100******************************************************************
000110* ADMREQ.cpy  -- shared layout for an Admin Action Request, the
000120*    batch input driving UserAdm.  210 bytes fixed, line
000130*    sequential, read in arrival order.  Field widths are this
000140*    shop's own contract decision, built the same way TXNREQ was
000150*    built for the posting engine -- SPEC only fixes the actions
000160*    and the rules, not a wire format.
000170******************************************************************
000180 01  ADMIN-REQUEST-RECORD.
000190     05  ADM-ACTION-TYPE     PIC X(10).
000200         88  ADM-IS-CREATE           VALUE "CREATE".
000210         88  ADM-IS-SET-STATUS       VALUE "SET-STATUS".
000220         88  ADM-IS-SET-ROLE         VALUE "SET-ROLE".
000230         88  ADM-IS-SET-2FA          VALUE "SET-2FA".
000240     05  ADM-ADMIN-USER-ID   PIC X(36).
000250     05  ADM-TARGET-USER-ID  PIC X(36).
000260     05  ADM-USERNAME        PIC X(20).
000270     05  ADM-PASSWORD        PIC X(30).
000280     05  ADM-FULL-NAME       PIC X(40).
000290     05  ADM-ROLE-IN         PIC X(13).
000300     05  ADM-NEW-STATUS      PIC X(08).
000310     05  ADM-NEW-ROLE        PIC X(13).
000320     05  ADM-NEW-2FA         PIC X(01).
000330     05  FILLER              PIC X(03).
