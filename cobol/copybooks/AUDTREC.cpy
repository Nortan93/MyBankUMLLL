000100******************************************************************
000110* AUDTREC.cpy  -- shared layout for the Administrative Audit Log
000120*    record.  138 bytes fixed, line sequential, append only.
000130******************************************************************
000140 01  AUDIT-RECORD.
000150     05  AUDIT-ID            PIC X(36).
000160     05  ADMIN-USER-ID       PIC X(36).
000170     05  ACTION              PIC X(30).
000180     05  TARGET-USER-ID      PIC X(36).
