000100******************************************************************
000110* AUTHREQ.cpy  -- shared layout for an Authentication Request,
000120*    the batch input driving UserAuth.  92 bytes fixed, line
000130*    sequential, read in arrival order.  Same kind of contract
000140*    decision as ADMREQ -- SPEC fixes the credential rules, not
000150*    a wire format for the request stream.
000160******************************************************************
000170 01  AUTH-REQUEST-RECORD.
000180     05  AUTH-REQ-TYPE       PIC X(10).
000190         88  AUTH-IS-LOGIN           VALUE "LOGIN".
000200         88  AUTH-IS-PWD-CHANGE      VALUE "PWD-CHANGE".
000210     05  AUTH-USERNAME       PIC X(20).
000220     05  AUTH-PASSWORD       PIC X(30).
000230     05  AUTH-NEW-PASSWORD   PIC X(30).
000240     05  FILLER              PIC X(02).
