000100******************************************************************
000110* TRANREC.cpy  -- shared layout for the Transaction Journal
000120*    record.  81 bytes fixed, line sequential, append only.
000130******************************************************************
000140 01  TRANSACTION-RECORD.
000150     05  TX-ID               PIC X(36).
000160     05  SOURCE-ACCOUNT      PIC X(10).
000170     05  TARGET-ACCOUNT      PIC X(10).
000180     05  AMOUNT              PIC S9(13)V99.
000190     05  TX-TYPE             PIC X(10).
000200         88  TX-IS-DEPOSIT           VALUE "DEPOSIT".
000210         88  TX-IS-WITHDRAWAL        VALUE "WITHDRAWAL".
000220         88  TX-IS-TRANSFER          VALUE "TRANSFER".
