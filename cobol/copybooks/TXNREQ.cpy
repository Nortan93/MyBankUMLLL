000100******************************************************************
000110* TXNREQ.cpy  -- shared layout for a Transaction Request, the
000120*    batch input driving AcctPost.  45 bytes fixed, line
000130*    sequential, read in arrival order.
000140******************************************************************
000150 01  TXN-REQUEST-RECORD.
000160     05  REQ-TYPE            PIC X(10).
000170         88  REQ-IS-DEPOSIT          VALUE "DEPOSIT".
000180         88  REQ-IS-WITHDRAWAL       VALUE "WITHDRAWAL".
000190         88  REQ-IS-TRANSFER         VALUE "TRANSFER".
000200     05  REQ-ACCOUNT         PIC X(10).
000210     05  REQ-TARGET          PIC X(10).
000220     05  REQ-AMOUNT          PIC S9(13)V99.
