000100******************************************************************
000110* USERREC.cpy  -- shared layout for the User Master record.
000120*    Used by UserAdm, UserAuth and UserSrch so that none of the
000130*    three can drift out of step with each other's idea of the
000140*    record.  208 bytes fixed, line sequential.
000150******************************************************************
000160 01  USER-RECORD.
000170     05  USER-ID             PIC X(36).
000180     05  USER-LOGIN-INFO.
000190         10  USERNAME        PIC X(20).
000200         10  PASSWORD-HASH   PIC X(64).
000210     05  FULL-NAME           PIC X(40).
000220     05  ROLE                PIC X(13).
000230         88  ROLE-IS-CUSTOMER        VALUE "CUSTOMER".
000240         88  ROLE-IS-TELLER          VALUE "TELLER".
000250         88  ROLE-IS-ADMIN           VALUE "ADMINISTRATOR".
000260     05  STATUS              PIC X(08).
000270         88  STATUS-IS-ACTIVE        VALUE "ACTIVE".
000280         88  STATUS-IS-INACTIVE      VALUE "INACTIVE".
000290         88  STATUS-IS-LOCKED        VALUE "LOCKED".
000300     05  FAILED-ATTEMPTS     PIC 9(02).
000310     05  TWO-FACTOR-FLAG     PIC X(01).
000320         88  TWO-FACTOR-ON           VALUE "Y".
000330         88  TWO-FACTOR-OFF          VALUE "N".
000340     05  FILLER              PIC X(24).
